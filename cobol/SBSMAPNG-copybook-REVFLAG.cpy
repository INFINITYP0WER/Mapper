000100******************************************************************        
000200* REVFLAG   -- MANUAL-REVIEW FLAGGED RECORD                               
000300*                                                                         
000400*              MAPPING RESULT FIELDS (SEE MAPRSLT) PLUS THE TWO           
000500*              FLAGS MAPVAL COMPUTES.  SAME 250-BYTE ROUND WIDTH          
000600*              AS MAPRSLT FOR CONSISTENCY ACROSS THE TWO                  
000700*              SEQUENTIAL EXTRACT FILES.                                  
000800*                                                                         
000900*              COPIED INTO MAPVAL ONLY.                                   
001000******************************************************************        
001100 01  REVIEW-REC.                                                          
001200     05  MR-SBS-CODE             PIC X(15).                               
001300     05  MR-SBS-DESCRIPTION      PIC X(80).                               
001400     05  MR-MATCHED-CODE         PIC X(15).                               
001500     05  MR-MATCHED-DESC         PIC X(80).                               
001600     05  MR-SIMILARITY-SCORE     PIC 9V9(4).                              
001700*    SEE MAPRSLT - TWO OF THE SIX CONFIDENCE LABELS RUN ONE               
001800*    CHARACTER OVER THIS FIELD AND SHOW WITH THE CLOSING                  
001900*    PAREN CUT OFF.                                                       
002000     05  MR-CONFIDENCE           PIC X(25).                               
002100     05  MR-PRICE                PIC 9(7)V99.                             
002200     05  MR-ALT-MATCH-COUNT      PIC 9(2).                                
002300     05  MR-SECOND-BEST-SCORE    PIC 9V9(4).                              
002400     05  MR-HAS-SECOND-BEST      PIC X(1).                                
002500     05  RV-IS-AMBIGUOUS         PIC X(1).                                
002600     05  RV-REQUIRES-REVIEW      PIC X(1).                                
002700     05  FILLER                  PIC X(11).                               
