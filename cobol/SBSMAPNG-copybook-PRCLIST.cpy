000100******************************************************************        
000200* PRCLIST   -- PROVIDER PRICE-LIST RECORD                                 
000300*                                                                         
000400*              ONE RECORD PER PROVIDER SERVICE LINE.  LOADED IN           
000500*              FULL INTO THE MAPENG IN-MEMORY PRICE TABLE AT              
000600*              STARTUP (SEE WS-PRICE-TABLE-ENTRY IN MAPENG, WHICH         
000700*              REDEFINES THIS SAME LAYOUT FOR TABLE STORAGE).             
000800*                                                                         
000900*              RECORD IS FULLY UTILIZED - EVERY BYTE IS A NAMED           
001000*              FIELD, SO NO FILLER IS CARRIED (THIS IS THE                
001100*              PROVIDER'S FIXED-WIDTH INTERFACE, NOT OURS TO PAD).        
001200*                                                                         
001300*              COPIED INTO MAPENG ONLY.                                   
001400******************************************************************        
001500 01  PL-REC.                                                              
001600     05  PL-CODE                 PIC X(15).                               
001700     05  PL-DESCRIPTION          PIC X(80).                               
001800     05  PL-PRICE                PIC 9(7)V99.                             
