000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  SIMCALC.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/11/96.                                                  
000700 DATE-COMPILED. 03/11/96.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          CALLED SUBROUTINE - SCORES TWO NORMALIZED SERVICE              
001400*          DESCRIPTIONS (PLUS THEIR KEYWORD SETS FROM TXTNORM)            
001500*          FOR THE SBS MAPPING ENGINE.  SC-FUNCTION-SW PICKS THE          
001600*          ENTRY POINT, THE SAME WAY CLCLBCST PICKS LAB-TEST              
001700*          VERSUS EQUIPMENT.                                              
001800*                                                                         
001900*          WEIGHTED-CALC   - JACCARD + NORMALIZED LEVENSHTEIN,            
002000*                            0.4/0.6 WEIGHTING.  THIS IS THE ONLY         
002100*                            LEG MAPENG ACTUALLY CALLS TODAY.             
002200*          CODE-SIM-CALC   - CODE-STRING SIMILARITY UTILITY.  NOT         
002300*                            CALLED BY ANY CURRENT JOB STEP BUT           
002400*                            KEPT HERE SO THE NEXT CONSUMER DOES          
002500*                            NOT HAVE TO REINVENT IT.                     
002600*                                                                         
002700******************************************************************        
002800*CHANGE LOG.                                                              
002900*                                                                         
003000* 03/11/96  JS  0000  ORIGINAL PROGRAM FOR SBS MAPPING PROJECT            
003100* 04/02/96  JS  0008  LEVENSHTEIN ROW TABLES WERE ONE SHORT -             
003200*                     OFF BY ONE ON MAX-LENGTH DESCRIPTIONS               
003300* 11/19/96  JS  0015  ADDED CODE-SIM-CALC LEG FOR THE CROSSWALK           
003400*                     RECONCILIATION JOB (NEVER WENT LIVE)                
003500* 06/05/97  RM  0022  NORMALIZED LEVENSHTEIN DIVIDE BY ZERO WHEN          
003600*                     BOTH DESCRIPTIONS WERE BLANK                        
003700* 01/14/99  JS  0034  Y2K - NO DATE FIELDS IN THIS PROGRAM,               
003800*                     REVIEWED AND SIGNED OFF, NO CHANGE NEEDED           
003900* 08/09/01  RM  0041  WEIGHTED SCORE WAS TRUNCATING INSTEAD OF            
004000*                     ROUNDING THE FOURTH DECIMAL                         
004100* 02/27/03  KT  0049  JACCARD INTERSECTION COUNT DOUBLE-COUNTED A         
004200*                     KEYWORD WHEN IT APPEARED TWICE IN LIST 1 -          
004300*                     MOOT NOW THAT TXTNORM DE-DUPES, LEFT THE            
004400*                     GUARD IN ANYWAY                                     
004500* 05/14/04  KT  0053  BROKE THE NESTED SCAN LOOPS OUT INTO THEIR          
004600*                     OWN PARAGRAPHS - SAME RULE AS TXTNORM, ONE          
004700*                     PERFORM RANGE PER LOOP LEVEL                        
004800* 09/22/05  KT  0058  CODE-SIM-CALC LEG ONLY CHECKED THE SHORTER          
004900*                     CODE AGAINST THE FRONT OF THE LONGER CODE -         
005000*                     MISSED A SUBSTRING SITTING IN THE MIDDLE OR         
005100*                     AT THE END.  NOW SLIDES THE SHORTER CODE            
005200*                     ACROSS EVERY STARTING POSITION IN THE LONGER        
005300*                     ONE BEFORE FALLING BACK TO THE POSITIONAL           
005400*                     CHARACTER-MATCH SCORE                               
005500*                                                                         
005600******************************************************************        
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER. IBM-390.                                                
006000 OBJECT-COMPUTER. IBM-390.                                                
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 WORKING-STORAGE SECTION.                                                 
006600 01  MISC-FIELDS.                                                         
006700     05  WS-LEN-1                PIC S9(4) COMP.                          
006800     05  WS-LEN-2                PIC S9(4) COMP.                          
006900     05  WS-MAX-LEN              PIC S9(4) COMP.                          
007000     05  WS-INTERSECT-CNT        PIC S9(4) COMP VALUE 0.                  
007100     05  WS-UNION-CNT            PIC S9(4) COMP VALUE 0.                  
007200     05  WS-I                    PIC S9(4) COMP.                          
007300     05  WS-J                    PIC S9(4) COMP.                          
007400     05  WS-COST                 PIC S9(4) COMP.                          
007500     05  WS-MATCH-FOUND-SW       PIC X(1).                                
007600         88 MATCH-FOUND          VALUE "Y".                               
007700     05  WS-CHAR-1               PIC X(1).                                
007800     05  WS-CHAR-2               PIC X(1).                                
007900     05  WS-MATCH-POS-CNT        PIC S9(4) COMP VALUE 0.                  
008000     05  WS-MIN-LEN              PIC S9(4) COMP.                          
008100     05  WS-SCAN-POS             PIC S9(4) COMP.                          
008200     05  WS-SUB-FOUND-SW         PIC X(1).                                
008300         88 SUBSTRING-FOUND      VALUE "Y".                               
008400                                                                          
008500*    ROLLING TWO-ROW LEVENSHTEIN TABLE - REDEFINED BELOW SO THE           
008600*    "PREVIOUS ROW" CAN BE SWAPPED IN WITH A SINGLE MOVE AT THE           
008700*    END OF EACH OUTER PASS INSTEAD OF A FULL O(N) COPY LOOP.             
008800 01  WS-ROW-PAIR.                                                         
008900     05  WS-ROW-A OCCURS 81 TIMES PIC 9(3) COMP.                          
009000     05  WS-ROW-B OCCURS 81 TIMES PIC 9(3) COMP.                          
009100 01  WS-ROW-PAIR-ALT REDEFINES WS-ROW-PAIR.                               
009200     05  WS-ROW-ALT OCCURS 2 TIMES.                                       
009300         10  WS-ROW-CELL OCCURS 81 TIMES PIC 9(3) COMP.                   
009400 01  WS-PREV-ROW-NBR             PIC 9(1) VALUE 1.                        
009500 01  WS-CURR-ROW-NBR             PIC 9(1) VALUE 2.                        
009600                                                                          
009700 LINKAGE SECTION.                                                         
009800 01  SIM-CALC-REC.                                                        
009900     05  SC-FUNCTION-SW          PIC X(1).                                
010000         88 WEIGHTED-CALC        VALUE "W".                               
010100         88 CODE-SIM-CALC        VALUE "C".                               
010200     05  SC-TEXT-1               PIC X(80).                               
010300     05  SC-KEYWORDS-1.                                                   
010400         10  SC-KEYWORD-1        PIC X(20) OCCURS 20 TIMES.               
010500     05  SC-KEYWORD-COUNT-1      PIC S9(4) COMP.                          
010600     05  SC-TEXT-2               PIC X(80).                               
010700     05  SC-KEYWORDS-2.                                                   
010800         10  SC-KEYWORD-2        PIC X(20) OCCURS 20 TIMES.               
010900     05  SC-KEYWORD-COUNT-2      PIC S9(4) COMP.                          
011000     05  SC-CODE-1               PIC X(15).                               
011100     05  SC-CODE-1-TBL REDEFINES SC-CODE-1.                               
011200         10  SC-CODE-1-CHAR      PIC X(1) OCCURS 15 TIMES.                
011300     05  SC-CODE-2               PIC X(15).                               
011400     05  SC-CODE-2-TBL REDEFINES SC-CODE-2.                               
011500         10  SC-CODE-2-CHAR      PIC X(1) OCCURS 15 TIMES.                
011600     05  SC-JACCARD-SCORE        PIC 9V9(4).                              
011700     05  SC-LEVENSHTEIN-DIST     PIC 9(3).                                
011800     05  SC-NORM-LEVENSHTEIN     PIC 9V9(4).                              
011900     05  SC-WEIGHTED-SCORE       PIC 9V9(4).                              
012000     05  SC-CODE-SIMILARITY      PIC 9V9(4).                              
012100                                                                          
012200 01  SC-RETURN-CODE              PIC S9(4) COMP.                          
012300                                                                          
012400 PROCEDURE DIVISION USING SIM-CALC-REC, SC-RETURN-CODE.                   
012500     MOVE ZERO TO SC-RETURN-CODE.                                         
012600     IF WEIGHTED-CALC                                                     
012700         PERFORM 050-GET-LENGTHS                                          
012800         PERFORM 100-CALC-JACCARD                                         
012900         PERFORM 200-CALC-LEVENSHTEIN                                     
013000         PERFORM 300-CALC-NORM-LEVENSHTEIN                                
013100         PERFORM 400-CALC-WEIGHTED-SCORE                                  
013200     ELSE IF CODE-SIM-CALC                                                
013300         PERFORM 500-CALC-CODE-SIMILARITY                                 
013400     ELSE                                                                 
013500         MOVE +8 TO SC-RETURN-CODE.                                       
013600                                                                          
013700     GOBACK.                                                              
013800                                                                          
013900 050-GET-LENGTHS.                                                         
014000     PERFORM 055-BACKSCAN-NOOP THRU 055-EXIT                              
014100         VARYING WS-LEN-1 FROM 80 BY -1                                   
014200             UNTIL WS-LEN-1 = 0                                           
014300                OR SC-TEXT-1(WS-LEN-1:1) NOT = SPACE.                     
014400     PERFORM 055-BACKSCAN-NOOP THRU 055-EXIT                              
014500         VARYING WS-LEN-2 FROM 80 BY -1                                   
014600             UNTIL WS-LEN-2 = 0                                           
014700                OR SC-TEXT-2(WS-LEN-2:1) NOT = SPACE.                     
014800 050-EXIT.                                                                
014900     EXIT.                                                                
015000                                                                          
015100*    TRAILING-BLANK SCAN - THE TEST ITSELF LIVES ON THE PERFORM           
015200*    HEADER AT THE CALL SITE, SO THE SAME EMPTY BODY SERVES EVERY         
015300*    BACKWARD LENGTH SCAN IN THIS PROGRAM.                                
015400 055-BACKSCAN-NOOP.                                                       
015500     CONTINUE.                                                            
015600 055-EXIT.                                                                
015700     EXIT.                                                                
015800                                                                          
015900*    JACCARD = INTERSECTION OVER UNION OF THE TWO KEYWORD SETS.           
016000 100-CALC-JACCARD.                                                        
016100     MOVE 0 TO WS-INTERSECT-CNT.                                          
016200     IF SC-KEYWORD-COUNT-1 = 0 OR SC-KEYWORD-COUNT-2 = 0                  
016300         MOVE ZERO TO SC-JACCARD-SCORE                                    
016400         GO TO 100-EXIT.                                                  
016500                                                                          
016600     PERFORM 110-MATCH-ONE-KEYWORD THRU 110-EXIT                          
016700         VARYING WS-I FROM 1 BY 1                                         
016800             UNTIL WS-I > SC-KEYWORD-COUNT-1.                             
016900                                                                          
017000     COMPUTE WS-UNION-CNT =                                               
017100         SC-KEYWORD-COUNT-1 + SC-KEYWORD-COUNT-2                          
017200             - WS-INTERSECT-CNT.                                          
017300     IF WS-UNION-CNT = 0                                                  
017400         MOVE ZERO TO SC-JACCARD-SCORE                                    
017500     ELSE                                                                 
017600         COMPUTE SC-JACCARD-SCORE ROUNDED =                               
017700             WS-INTERSECT-CNT / WS-UNION-CNT.                             
017800 100-EXIT.                                                                
017900     EXIT.                                                                
018000                                                                          
018100 110-MATCH-ONE-KEYWORD.                                                   
018200     MOVE "N" TO WS-MATCH-FOUND-SW.                                       
018300     PERFORM 120-COMPARE-ONE-PAIR THRU 120-EXIT                           
018400         VARYING WS-J FROM 1 BY 1                                         
018500             UNTIL WS-J > SC-KEYWORD-COUNT-2.                             
018600     IF MATCH-FOUND                                                       
018700         ADD 1 TO WS-INTERSECT-CNT                                        
018800     END-IF.                                                              
018900 110-EXIT.                                                                
019000     EXIT.                                                                
019100                                                                          
019200 120-COMPARE-ONE-PAIR.                                                    
019300     IF SC-KEYWORD-1(WS-I) = SC-KEYWORD-2(WS-J)                           
019400         MOVE "Y" TO WS-MATCH-FOUND-SW                                    
019500     END-IF.                                                              
019600 120-EXIT.                                                                
019700     EXIT.                                                                
019800                                                                          
019900*    ROLLING TWO-ROW EDIT-DISTANCE - INSERT, DELETE AND                   
020000*    SUBSTITUTE ALL COST 1.                                               
020100 200-CALC-LEVENSHTEIN.                                                    
020200     MOVE 1 TO WS-PREV-ROW-NBR.                                           
020300     MOVE 2 TO WS-CURR-ROW-NBR.                                           
020400     IF WS-LEN-1 = 0                                                      
020500         MOVE WS-LEN-2 TO SC-LEVENSHTEIN-DIST                             
020600         GO TO 200-EXIT.                                                  
020700     IF WS-LEN-2 = 0                                                      
020800         MOVE WS-LEN-1 TO SC-LEVENSHTEIN-DIST                             
020900         GO TO 200-EXIT.                                                  
021000                                                                          
021100     PERFORM 210-INIT-ROW-CELL THRU 210-EXIT                              
021200         VARYING WS-J FROM 0 BY 1 UNTIL WS-J > WS-LEN-2.                  
021300                                                                          
021400     PERFORM 220-LEVENSHTEIN-ROW THRU 220-EXIT                            
021500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LEN-1.                  
021600                                                                          
021700*    THE ROW THAT JUST PLAYED "CURRENT" IS NOW THE FINISHED ROW -         
021800*    THE SWAP IN 220-LEVENSHTEIN-ROW ALREADY FLIPPED IT BACK INTO         
021900*    "PREVIOUS".                                                          
022000     MOVE WS-ROW-CELL(WS-PREV-ROW-NBR, WS-LEN-2 + 1)                      
022100         TO SC-LEVENSHTEIN-DIST.                                          
022200 200-EXIT.                                                                
022300     EXIT.                                                                
022400                                                                          
022500 210-INIT-ROW-CELL.                                                       
022600     MOVE WS-J TO WS-ROW-CELL(WS-PREV-ROW-NBR, WS-J + 1).                 
022700 210-EXIT.                                                                
022800     EXIT.                                                                
022900                                                                          
023000 220-LEVENSHTEIN-ROW.                                                     
023100     MOVE WS-I TO WS-ROW-CELL(WS-CURR-ROW-NBR, 1).                        
023200     MOVE SC-TEXT-1(WS-I:1) TO WS-CHAR-1.                                 
023300     PERFORM 230-LEVENSHTEIN-CELL THRU 230-EXIT                           
023400         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-LEN-2.                  
023500     IF WS-PREV-ROW-NBR = 1                                               
023600         MOVE 2 TO WS-PREV-ROW-NBR                                        
023700         MOVE 1 TO WS-CURR-ROW-NBR                                        
023800     ELSE                                                                 
023900         MOVE 1 TO WS-PREV-ROW-NBR                                        
024000         MOVE 2 TO WS-CURR-ROW-NBR                                        
024100     END-IF.                                                              
024200 220-EXIT.                                                                
024300     EXIT.                                                                
024400                                                                          
024500 230-LEVENSHTEIN-CELL.                                                    
024600     MOVE SC-TEXT-2(WS-J:1) TO WS-CHAR-2.                                 
024700     IF WS-CHAR-1 = WS-CHAR-2                                             
024800         MOVE 0 TO WS-COST                                                
024900     ELSE                                                                 
025000         MOVE 1 TO WS-COST                                                
025100     END-IF.                                                              
025200     PERFORM 250-MIN-OF-THREE.                                            
025300 230-EXIT.                                                                
025400     EXIT.                                                                
025500                                                                          
025600*    SETS WS-ROW-CELL(CURR, J + 1) TO THE CHEAPEST OF A DELETE,           
025700*    AN INSERT OR A SUBSTITUTE - NO FUNCTION MIN AVAILABLE THIS           
025800*    COMPILER RELEASE, SO IT IS THREE COMPARES.                           
025900 250-MIN-OF-THREE.                                                        
026000     COMPUTE WS-ROW-CELL(WS-CURR-ROW-NBR, WS-J + 1) =                     
026100         WS-ROW-CELL(WS-PREV-ROW-NBR, WS-J + 1) + 1.                      
026200     IF WS-ROW-CELL(WS-CURR-ROW-NBR, WS-J) + 1 <                          
026300             WS-ROW-CELL(WS-CURR-ROW-NBR, WS-J + 1)                       
026400         COMPUTE WS-ROW-CELL(WS-CURR-ROW-NBR, WS-J + 1) =                 
026500             WS-ROW-CELL(WS-CURR-ROW-NBR, WS-J) + 1                       
026600     END-IF.                                                              
026700     IF WS-ROW-CELL(WS-PREV-ROW-NBR, WS-J) + WS-COST <                    
026800             WS-ROW-CELL(WS-CURR-ROW-NBR, WS-J + 1)                       
026900         COMPUTE WS-ROW-CELL(WS-CURR-ROW-NBR, WS-J + 1) =                 
027000             WS-ROW-CELL(WS-PREV-ROW-NBR, WS-J) + WS-COST                 
027100     END-IF.                                                              
027200 250-EXIT.                                                                
027300     EXIT.                                                                
027400                                                                          
027500 300-CALC-NORM-LEVENSHTEIN.                                               
027600     IF WS-LEN-1 = 0 OR WS-LEN-2 = 0                                      
027700         MOVE ZERO TO SC-NORM-LEVENSHTEIN                                 
027800         GO TO 300-EXIT.                                                  
027900     IF WS-LEN-1 > WS-LEN-2                                               
028000         MOVE WS-LEN-1 TO WS-MAX-LEN                                      
028100     ELSE                                                                 
028200         MOVE WS-LEN-2 TO WS-MAX-LEN.                                     
028300     COMPUTE SC-NORM-LEVENSHTEIN ROUNDED =                                
028400         1 - (SC-LEVENSHTEIN-DIST / WS-MAX-LEN).                          
028500 300-EXIT.                                                                
028600     EXIT.                                                                
028700                                                                          
028800 400-CALC-WEIGHTED-SCORE.                                                 
028900     COMPUTE SC-WEIGHTED-SCORE ROUNDED =                                  
029000         (0.4 * SC-JACCARD-SCORE) +                                       
029100         (0.6 * SC-NORM-LEVENSHTEIN).                                     
029200 400-EXIT.                                                                
029300     EXIT.                                                                
029400                                                                          
029500*    UTILITY LEG - NOT CALLED BY ANY CURRENT MAPENG JOB STEP.             
029600*    EQUAL CODES SCORE 1.0, ONE A SUBSTRING OF THE OTHER SCORES           
029700*    0.9, OTHERWISE POSITIONAL CHARACTER MATCHES OVER MAX LENGTH.         
029800 500-CALC-CODE-SIMILARITY.                                                
029900     IF SC-CODE-1 = SPACES OR SC-CODE-2 = SPACES                          
030000         MOVE ZERO TO SC-CODE-SIMILARITY                                  
030100         GO TO 500-EXIT.                                                  
030200     IF SC-CODE-1 = SC-CODE-2                                             
030300         MOVE 1.0000 TO SC-CODE-SIMILARITY                                
030400         GO TO 500-EXIT.                                                  
030500                                                                          
030600     PERFORM 055-BACKSCAN-NOOP THRU 055-EXIT                              
030700         VARYING WS-LEN-1 FROM 15 BY -1                                   
030800             UNTIL WS-LEN-1 = 0                                           
030900                OR SC-CODE-1(WS-LEN-1:1) NOT = SPACE.                     
031000     PERFORM 055-BACKSCAN-NOOP THRU 055-EXIT                              
031100         VARYING WS-LEN-2 FROM 15 BY -1                                   
031200             UNTIL WS-LEN-2 = 0                                           
031300                OR SC-CODE-2(WS-LEN-2:1) NOT = SPACE.                     
031400                                                                          
031500     MOVE "N" TO WS-SUB-FOUND-SW.                                         
031600     IF WS-LEN-1 < WS-LEN-2                                               
031700         PERFORM 510-SCAN-2-FOR-1 THRU 510-EXIT                           
031800             VARYING WS-SCAN-POS FROM 1 BY 1                              
031900                 UNTIL WS-SCAN-POS > WS-LEN-2 - WS-LEN-1 + 1              
032000                    OR SUBSTRING-FOUND                                    
032100     ELSE                                                                 
032200         IF WS-LEN-2 < WS-LEN-1                                           
032300             PERFORM 520-SCAN-1-FOR-2 THRU 520-EXIT                       
032400                 VARYING WS-SCAN-POS FROM 1 BY 1                          
032500                     UNTIL WS-SCAN-POS > WS-LEN-1 - WS-LEN-2 + 1          
032600                        OR SUBSTRING-FOUND.                               
032700     IF SUBSTRING-FOUND                                                   
032800         MOVE 0.9000 TO SC-CODE-SIMILARITY                                
032900         GO TO 500-EXIT.                                                  
033000                                                                          
033100     IF WS-LEN-1 < WS-LEN-2                                               
033200         MOVE WS-LEN-1 TO WS-MIN-LEN                                      
033300         MOVE WS-LEN-2 TO WS-MAX-LEN                                      
033400     ELSE                                                                 
033500         MOVE WS-LEN-2 TO WS-MIN-LEN                                      
033600         MOVE WS-LEN-1 TO WS-MAX-LEN.                                     
033700                                                                          
033800     MOVE 0 TO WS-MATCH-POS-CNT.                                          
033900     PERFORM 530-COMPARE-ONE-POSITION THRU 530-EXIT                       
034000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-MIN-LEN.                
034100     COMPUTE SC-CODE-SIMILARITY ROUNDED =                                 
034200         WS-MATCH-POS-CNT / WS-MAX-LEN.                                   
034300 500-EXIT.                                                                
034400     EXIT.                                                                
034500                                                                          
034600*    SLIDES SC-CODE-1 (THE SHORTER ONE HERE) ACROSS EVERY                 
034700*    STARTING POSITION IN SC-CODE-2 AND STOPS AT THE FIRST HIT.           
034800 510-SCAN-2-FOR-1.                                                        
034900     IF SC-CODE-2(WS-SCAN-POS:WS-LEN-1) = SC-CODE-1(1:WS-LEN-1)           
035000         MOVE "Y" TO WS-SUB-FOUND-SW                                      
035100     END-IF.                                                              
035200 510-EXIT.                                                                
035300     EXIT.                                                                
035400                                                                          
035500*    MIRROR OF 510 FOR THE CASE WHERE SC-CODE-2 IS THE SHORTER            
035600*    OF THE TWO CODES.                                                    
035700 520-SCAN-1-FOR-2.                                                        
035800     IF SC-CODE-1(WS-SCAN-POS:WS-LEN-2) = SC-CODE-2(1:WS-LEN-2)           
035900         MOVE "Y" TO WS-SUB-FOUND-SW                                      
036000     END-IF.                                                              
036100 520-EXIT.                                                                
036200     EXIT.                                                                
036300                                                                          
036400 530-COMPARE-ONE-POSITION.                                                
036500     IF SC-CODE-1-CHAR(WS-I) = SC-CODE-2-CHAR(WS-I)                       
036600         ADD 1 TO WS-MATCH-POS-CNT                                        
036700     END-IF.                                                              
036800 530-EXIT.                                                                
036900     EXIT.                                                                
