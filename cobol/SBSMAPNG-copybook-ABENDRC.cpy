000100******************************************************************        
000200* ABENDRC   -- COMMON ABEND-DISPLAY WORK AREA                             
000300*                                                                         
000400*              MOVE THE FAILING PARAGRAPH NAME AND A REASON TEXT          
000500*              HERE, THEN "WRITE SYSOUT-REC FROM ABEND-REC"               
000600*              BEFORE FALLING INTO THE DIVIDE-BY-ZERO ABEND TRAP          
000700*              IN THE 1000-ABEND-RTN PARAGRAPH OF THE CALLING             
000800*              PROGRAM.  ACTUAL-VAL/EXPECTED-VAL ARE GENERAL              
000900*              PURPOSE - USED FOR BALANCE MISMATCHES, BAD FILE            
001000*              STATUS CODES, WHATEVER THE ABEND NEEDS TO SHOW.            
001100*                                                                         
001200*              COPIED INTO MAPENG AND MAPVAL.                             
001300******************************************************************        
001400 01  ABEND-REC.                                                           
001500     05  PARA-NAME               PIC X(20).                               
001600     05  ABEND-REASON            PIC X(60).                               
001700     05  ACTUAL-VAL              PIC X(15).                               
001800     05  EXPECTED-VAL            PIC X(15).                               
001900     05  FILLER                  PIC X(10).                               
002000*    FORCED S0C7 AT THE END OF 1000-ABEND-RTN - DIVIDE ZERO-VAL           
002100*    INTO ONE-VAL SO THE JOB STEP SHOWS AN ABEND CONDITION CODE           
002200*    INSTEAD OF A CLEAN RETURN-CODE.                                      
002300 01  ZERO-VAL                    PIC 9 VALUE 0.                           
002400 01  ONE-VAL                     PIC 9 VALUE 1.                           
