000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  MAPENG.                                                     
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/18/96.                                                  
000700 DATE-COMPILED. 03/18/96.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          MAPPING ENGINE - MAIN BATCH STEP FOR THE SBS V2-TO-V3          
001400*          BILLING CODE PROJECT.  READS THE PROVIDER PRICE LIST           
001500*          ENTIRELY INTO A WORKING-STORAGE TABLE, THEN STREAMS            
001600*          THE SBS BILLING-CODE CROSSWALK EXTRACT ONE RECORD AT           
001700*          A TIME, SCORING EVERY PRICE-LIST ENTRY AGAINST EACH            
001800*          BILLING CODE'S DESCRIPTION (CALLS TXTNORM/SIMCALC) TO          
001900*          FIND THE BEST-MATCHING PRICE-LIST ITEM.                        
002000*                                                                         
002100*          FOR EACH BILLING CODE THE PROGRAM WRITES ONE MAPPING           
002200*          RESULT RECORD (BEST MATCH, SCORE, CONFIDENCE LABEL,            
002300*          RUNNER-UP SCORE), AND IF THE MATCH IS EXACT OR HIGH            
002400*          CONFIDENCE ALSO WRITES IT TO THE HIGH-CONFIDENCE               
002500*          EXTRACT.  THE MAPPING RESULT FILE FEEDS MAPVAL, THE            
002600*          SEPARATE MANUAL-REVIEW VALIDATOR STEP.                         
002700*                                                                         
002800*          A STATISTICAL SUMMARY IS PRINTED AT END OF RUN.                
002900*                                                                         
003000******************************************************************        
003100*CHANGE LOG.                                                              
003200*                                                                         
003300* 03/18/96  JS  0000  ORIGINAL PROGRAM FOR SBS MAPPING PROJECT            
003400* 04/09/96  JS  0009  MINIMUM-SCORE THRESHOLD WAS HARD-CODED IN           
003500*                     TWO PLACES, NOW ONE WS-THRESHOLD CONSTANT           
003600* 11/26/96  JS  0016  TOP-5 TABLE KEPT THE FIRST 5 CANDIDATES             
003700*                     SEEN INSTEAD OF THE 5 HIGHEST - REWORKED            
003800*                     AS A SORTED INSERT ON EVERY PRICE-LIST HIT          
003900* 06/12/97  RM  0023  HIGH-CONFIDENCE EXTRACT WAS PICKING UP              
004000*                     MEDIUM-CONFIDENCE RECS ON A SCORE OF                
004100*                     EXACTLY .9000 - FIXED THE BOUNDARY TEST             
004200* 01/14/99  JS  0035  Y2K - REPORT HEADER DATE IS ACCEPT FROM             
004300*                     DATE (2-DIGIT YEAR), COSMETIC ONLY ON A             
004400*                     PRINT HEADER, NOT WORTH A DATE ROUTINE              
004500* 08/16/01  RM  0042  PRICE TABLE LOAD HAD NO UPPER BOUND CHECK -         
004600*                     A PRICE LIST PAST WS-PRICE-MAX-ENTRIES WAS          
004700*                     SILENTLY DROPPING THE LAST ROWS WITH NO             
004800*                     MESSAGE.  NOW WARNS ON CONSOLE (SEE 0044)           
004900* 03/02/03  KT  0044  OVERFLOW WARNING FROM 0042 NOW NAMES THE            
005000*                     TABLE SIZE SO OPERATIONS KNOWS WHAT TO BUMP         
005100* 05/21/04  KT  0054  BROKE THE SCORING AND CANDIDATE-INSERT              
005200*                     LOOPS OUT INTO THEIR OWN PARAGRAPHS - SAME          
005300*                     ONE-PERFORM-RANGE-PER-LOOP RULE AS TXTNORM          
005400*                     AND SIMCALC                                         
005500* 09/30/05  KT  0061  MR-CONFIDENCE IS X(25) BUT TWO OF THE SIX           
005600*                     LABEL TEXTS ARE 26 BYTES - THEY TRUNCATE            
005700*                     ONE CHARACTER (CLOSING PAREN).  RAISED TO           
005800*                     REQUEST A RECORD LAYOUT CHANGE, DECLINED -          
005900*                     NOT WORTH A REFILE OF MAPRSLT/REVFLAG FOR           
006000*                     A TRAILING PAREN.  LEFT AS-IS.                      
006100*                                                                         
006200******************************************************************        
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SOURCE-COMPUTER. IBM-390.                                                
006600 OBJECT-COMPUTER. IBM-390.                                                
006700 SPECIAL-NAMES.                                                           
006800     C01 IS NEXT-PAGE.                                                    
006900                                                                          
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200     SELECT SYSOUT                                                        
007300     ASSIGN TO UT-S-SYSOUT                                                
007400       ORGANIZATION IS SEQUENTIAL.                                        
007500                                                                          
007600     SELECT SBSMAP-FILE                                                   
007700     ASSIGN TO UT-S-SBSMAP                                                
007800       ACCESS MODE IS SEQUENTIAL                                          
007900       FILE STATUS IS IFCODE.                                             
008000                                                                          
008100     SELECT PRCLST-FILE                                                   
008200     ASSIGN TO UT-S-PRCLST                                                
008300       ACCESS MODE IS SEQUENTIAL                                          
008400       FILE STATUS IS PFCODE.                                             
008500                                                                          
008600     SELECT MAPRSLT-FILE                                                  
008700     ASSIGN TO UT-S-MAPRSLT                                               
008800       ACCESS MODE IS SEQUENTIAL                                          
008900       FILE STATUS IS OFCODE.                                             
009000                                                                          
009100     SELECT HICONF-FILE                                                   
009200     ASSIGN TO UT-S-HICONF                                                
009300       ACCESS MODE IS SEQUENTIAL                                          
009400       FILE STATUS IS HFCODE.                                             
009500                                                                          
009600     SELECT SUMRPT-FILE                                                   
009700     ASSIGN TO UT-S-SUMRPT                                                
009800       ACCESS MODE IS SEQUENTIAL                                          
009900       FILE STATUS IS RFCODE.                                             
010000                                                                          
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300 FD  SYSOUT                                                               
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD                                           
010600     RECORD CONTAINS 130 CHARACTERS                                       
010700     BLOCK CONTAINS 0 RECORDS                                             
010800     DATA RECORD IS SYSOUT-REC.                                           
010900 01  SYSOUT-REC  PIC X(130).                                              
011000                                                                          
011100****** V2/V3 CROSSWALK EXTRACT - ONE RECORD PER BILLING CODE              
011200 FD  SBSMAP-FILE                                                          
011300     RECORDING MODE IS F                                                  
011400     LABEL RECORDS ARE STANDARD                                           
011500     RECORD CONTAINS 95 CHARACTERS                                        
011600     BLOCK CONTAINS 0 RECORDS                                             
011700     DATA RECORD IS SBS-MAP-REC.                                          
011800     COPY SBSCODE.                                                        
011900                                                                          
012000****** PROVIDER PRICE LIST - LOADED WHOLE INTO WS-PRICE-TABLE             
012100 FD  PRCLST-FILE                                                          
012200     RECORDING MODE IS F                                                  
012300     LABEL RECORDS ARE STANDARD                                           
012400     RECORD CONTAINS 104 CHARACTERS                                       
012500     BLOCK CONTAINS 0 RECORDS                                             
012600     DATA RECORD IS PL-REC.                                               
012700     COPY PRCLIST.                                                        
012800                                                                          
012900****** ONE RECORD WRITTEN PER BILLING CODE READ - FEEDS MAPVAL            
013000 FD  MAPRSLT-FILE                                                         
013100     RECORDING MODE IS F                                                  
013200     LABEL RECORDS ARE STANDARD                                           
013300     RECORD CONTAINS 250 CHARACTERS                                       
013400     BLOCK CONTAINS 0 RECORDS                                             
013500     DATA RECORD IS MAPRSLT-REC.                                          
013600 01  MAPRSLT-REC  PIC X(250).                                             
013700                                                                          
013800****** SUBSET OF MAPRSLT-FILE - EXACT AND HIGH CONFIDENCE ONLY            
013900 FD  HICONF-FILE                                                          
014000     RECORDING MODE IS F                                                  
014100     LABEL RECORDS ARE STANDARD                                           
014200     RECORD CONTAINS 250 CHARACTERS                                       
014300     BLOCK CONTAINS 0 RECORDS                                             
014400     DATA RECORD IS HICONF-REC.                                           
014500 01  HICONF-REC  PIC X(250).                                              
014600                                                                          
014700 FD  SUMRPT-FILE                                                          
014800     RECORDING MODE IS F                                                  
014900     LABEL RECORDS ARE STANDARD                                           
015000     RECORD CONTAINS 132 CHARACTERS                                       
015100     BLOCK CONTAINS 0 RECORDS                                             
015200     DATA RECORD IS SUMRPT-REC.                                           
015300 01  SUMRPT-REC  PIC X(132).                                              
015400                                                                          
015500 WORKING-STORAGE SECTION.                                                 
015600                                                                          
015700 01  FILE-STATUS-CODES.                                                   
015800     05  IFCODE                  PIC X(2).                                
015900         88 CODE-READ     VALUE SPACES.                                   
016000         88 NO-MORE-DATA  VALUE "10".                                     
016100     05  PFCODE                  PIC X(2).                                
016200         88 CODE-READ     VALUE SPACES.                                   
016300     05  OFCODE                  PIC X(2).                                
016400         88 CODE-WRITE    VALUE SPACES.                                   
016500     05  HFCODE                  PIC X(2).                                
016600         88 CODE-WRITE    VALUE SPACES.                                   
016700     05  RFCODE                  PIC X(2).                                
016800         88 CODE-WRITE    VALUE SPACES.                                   
016900                                                                          
017000 01  FLAGS-AND-SWITCHES.                                                  
017100     05  MORE-SBSMAP-SW          PIC X(1) VALUE SPACE.                    
017200         88 NO-MORE-SBSMAP-RECS  VALUE "N".                               
017300     05  MORE-PRCLST-SW          PIC X(1) VALUE SPACE.                    
017400         88 NO-MORE-PRCLST-RECS  VALUE "N".                               
017500     05  WS-CONF-CLASS-CD        PIC X(1).                                
017600         88 EXACT-MATCH-CLASS     VALUE "E".                              
017700         88 HIGH-CONF-CLASS       VALUE "H".                              
017800         88 MEDIUM-CONF-CLASS     VALUE "M".                              
017900         88 LOW-CONF-CLASS        VALUE "L".                              
018000         88 VERY-LOW-CONF-CLASS   VALUE "V".                              
018100         88 NO-MATCH-CLASS        VALUE "N".                              
018200                                                                          
018300 77  WS-PRICE-MAX-ENTRIES        PIC S9(4) COMP VALUE 2000.               
018400 77  WS-THRESHOLD                PIC 9V9(4) VALUE 0.6000.                 
018500                                                                          
018600*    PRICE LIST TABLE - THE NORMALIZED DESCRIPTION AND KEYWORD            
018700*    LIST ARE COMPUTED ONCE AT LOAD TIME (050-LOAD-PRICE-TABLE)           
018800*    INSTEAD OF RE-NORMALIZING THE SAME PRICE-LIST ROW FOR EVERY          
018900*    BILLING CODE THAT SCANS PAST IT.                                     
019000 01  WS-PRICE-TABLE.                                                      
019100     05  WS-PRICE-ENTRY OCCURS 2000 TIMES INDEXED BY PT-IDX.              
019200         10  PT-CODE             PIC X(15).                               
019300         10  PT-DESC-ORIG        PIC X(80).                               
019400         10  PT-PRICE            PIC 9(7)V99.                             
019500         10  PT-NORM-DESC        PIC X(80).                               
019600         10  PT-KEYWORDS.                                                 
019700             15 PT-KEYWORD       PIC X(20) OCCURS 20 TIMES.               
019800         10  PT-KEYWORD-COUNT    PIC S9(4) COMP.                          
019900                                                                          
020000*    TOP-5 CANDIDATE TABLE FOR THE BILLING CODE CURRENTLY BEING           
020100*    SCORED - KEPT SORTED DESCENDING BY SCORE AS EACH PRICE-LIST          
020200*    ENTRY IS SCANNED (SEE 250-INSERT-CANDIDATE).                         
020300 01  WS-CAND-TABLE.                                                       
020400     05  WS-CAND-ENTRY OCCURS 5 TIMES INDEXED BY CAND-IDX.                
020500         10  CAND-CODE           PIC X(15).                               
020600         10  CAND-DESC           PIC X(80).                               
020700         10  CAND-PRICE          PIC 9(7)V99.                             
020800         10  CAND-SCORE          PIC 9V9(4).                              
020900                                                                          
021000 01  WS-SBS-WORK.                                                         
021100     05  WS-SBS-NORM-DESC        PIC X(80).                               
021200     05  WS-SBS-KEYWORDS.                                                 
021300         10 WS-SBS-KEYWORD       PIC X(20) OCCURS 20 TIMES.               
021400     05  WS-SBS-KEYWORD-COUNT    PIC S9(4) COMP.                          
021500                                                                          
021600*    LOCAL MIRROR OF SIMCALC'S LINKAGE RECORD - SAME FIELD                
021700*    LIST AND ORDER AS SIMCALC'S OWN SIM-CALC-REC, SAME AS                
021800*    PATSRCH CARRYING CLCLBCST'S CALC-COSTS-REC LAYOUT.                   
021900 01  SIM-CALC-REC.                                                        
022000     05  SC-FUNCTION-SW          PIC X(1).                                
022100         88 WEIGHTED-CALC        VALUE "W".                               
022200         88 CODE-SIM-CALC        VALUE "C".                               
022300     05  SC-TEXT-1               PIC X(80).                               
022400     05  SC-KEYWORDS-1.                                                   
022500         10 SC-KEYWORD-1         PIC X(20) OCCURS 20 TIMES.               
022600     05  SC-KEYWORD-COUNT-1      PIC S9(4) COMP.                          
022700     05  SC-TEXT-2               PIC X(80).                               
022800     05  SC-KEYWORDS-2.                                                   
022900         10 SC-KEYWORD-2         PIC X(20) OCCURS 20 TIMES.               
023000     05  SC-KEYWORD-COUNT-2      PIC S9(4) COMP.                          
023100     05  SC-CODE-1               PIC X(15).                               
023200     05  SC-CODE-2               PIC X(15).                               
023300     05  SC-JACCARD-SCORE        PIC 9V9(4).                              
023400     05  SC-LEVENSHTEIN-DIST     PIC 9(3).                                
023500     05  SC-NORM-LEVENSHTEIN     PIC 9V9(4).                              
023600     05  SC-WEIGHTED-SCORE       PIC 9V9(4).                              
023700     05  SC-CODE-SIMILARITY      PIC 9V9(4).                              
023800                                                                          
023900 01  COUNTERS-AND-ACCUMULATORS.                                           
024000     05  WS-TOTAL-PROCESSED      PIC S9(7) COMP VALUE 0.                  
024100     05  WS-TOTAL-MATCHED        PIC S9(7) COMP VALUE 0.                  
024200     05  WS-TOTAL-UNMATCHED      PIC S9(7) COMP VALUE 0.                  
024300     05  WS-TOTAL-HI-CONF        PIC S9(7) COMP VALUE 0.                  
024400     05  WS-SUM-MATCHED-SCORE    PIC S9(7)V9(4) COMP-3 VALUE 0.           
024500     05  WS-AVG-MATCHED-SCORE    PIC 9V9(4) VALUE 0.                      
024600     05  WS-MATCH-RATE-PCT       PIC 999V9 VALUE 0.                       
024700     05  WS-HICONF-RATE-PCT      PIC 999V9 VALUE 0.                       
024800     05  WS-PRICE-COUNT          PIC S9(4) COMP VALUE 0.                  
024900     05  WS-CAND-COUNT           PIC S9(4) COMP VALUE 0.                  
025000     05  WS-BEST-SCORE           PIC 9V9(4) VALUE 0.                      
025100                                                                          
025200 01  MISC-FIELDS.                                                         
025300     05  WS-RUN-DATE             PIC 9(6).                                
025400     05  WS-POS                  PIC S9(4) COMP.                          
025500     05  WS-SHIFT-TOP            PIC S9(4) COMP.                          
025600     05  WS-J                    PIC S9(4) COMP.                          
025700     05  WS-CONF-IDX             PIC S9(4) COMP.                          
025800     05  WS-NEW-CODE             PIC X(15).                               
025900     05  WS-NEW-DESC             PIC X(80).                               
026000     05  WS-NEW-PRICE            PIC 9(7)V99.                             
026100     05  WS-NEW-SCORE            PIC 9V9(4).                              
026200     05  WS-TN-RETURN-CODE       PIC S9(4) COMP.                          
026300     05  WS-SC-RETURN-CODE       PIC S9(4) COMP.                          
026400                                                                          
026500*    REPORT-HEADER DATE - SPLIT VIEW OF THE ACCEPT FROM DATE              
026600*    RESULT SO 910-WRITE-RPT-HDR CAN PLACE YY-MM-DD DASHED.               
026700 01  WS-DATE-R REDEFINES WS-RUN-DATE.                                     
026800     05  WS-DATE-YY              PIC 9(2).                                
026900     05  WS-DATE-MM              PIC 9(2).                                
027000     05  WS-DATE-DD              PIC 9(2).                                
027100                                                                          
027200*    SIX NAMED CONFIDENCE COUNTERS, PLUS A TABLE VIEW SO                  
027300*    930-WRITE-CONF-DISTRIB CAN LOOP THE REPORT LINES INSTEAD             
027400*    OF CODING SIX SEPARATE WRITES BY HAND.                               
027500 01  WS-CONF-COUNTERS.                                                    
027600     05  WS-CNT-EXACT            PIC 9(7) COMP VALUE 0.                   
027700     05  WS-CNT-HIGH             PIC 9(7) COMP VALUE 0.                   
027800     05  WS-CNT-MEDIUM           PIC 9(7) COMP VALUE 0.                   
027900     05  WS-CNT-LOW              PIC 9(7) COMP VALUE 0.                   
028000     05  WS-CNT-VERYLOW          PIC 9(7) COMP VALUE 0.                   
028100     05  WS-CNT-NOMATCH          PIC 9(7) COMP VALUE 0.                   
028200 01  WS-CONF-COUNTERS-TBL REDEFINES WS-CONF-COUNTERS.                     
028300     05  WS-CNT-ENTRY            PIC 9(7) COMP OCCURS 6 TIMES.            
028400                                                                          
028500*    CONFIDENCE LABEL TEXT FOR THE DISTRIBUTION LINES - LOADED            
028600*    FROM ONE VALUE STRING AND REDEFINED AS A TABLE, SAME                 
028700*    TECHNIQUE AS TXTNORM'S STOP-WORD TABLE.  ORDER MATCHES               
028800*    WS-CONF-COUNTERS-TBL ABOVE (EXACT, HIGH, MEDIUM, LOW,                
028900*    VERY LOW, NO MATCH).  THIS IS A REPORT LABEL ONLY, NOT               
029000*    THE MR-CONFIDENCE RECORD FIELD, SO IT CARRIES THE FULL               
029100*    UNTRUNCATED TEXT.                                                    
029200 01  WS-CONF-LABEL-LIST-V        PIC X(168) VALUE                         
029300     "Exact Match                 High Confidence (>90%)      "           
029400-    "Medium Confidence (70-90%)  Low Confidence (50-70%)     "           
029500-    "Very Low Confidence (<50%)  No Match Found              ".          
029600 01  WS-CONF-LABEL-TBL REDEFINES WS-CONF-LABEL-LIST-V.                    
029700     05  WS-CONF-LABEL-ENTRY     PIC X(28) OCCURS 6 TIMES.                
029800                                                                          
029900 01  WS-BLANK-LINE.                                                       
030000     05  FILLER                  PIC X(132) VALUE SPACES.                 
030100                                                                          
030200 01  WS-RPT-HDR-LINE.                                                     
030300     05  FILLER                  PIC X(1) VALUE SPACE.                    
030400     05  HDR-DATE.                                                        
030500         10 HDR-YY               PIC 9(2).                                
030600         10 DASH-1               PIC X(1) VALUE "-".                      
030700         10 HDR-MM               PIC 9(2).                                
030800         10 DASH-2               PIC X(1) VALUE "-".                      
030900         10 HDR-DD               PIC 9(2).                                
031000     05  FILLER                  PIC X(10) VALUE SPACES.                  
031100     05  FILLER                  PIC X(113) VALUE                         
031200         "SBS CODE-TO-PRICE-LIST MAPPING - STATISTICAL SUMMARY".          
031300                                                                          
031400 01  WS-RPT-TOTAL-LINE.                                                   
031500     05  FILLER                  PIC X(3) VALUE SPACES.                   
031600     05  FILLER                  PIC X(45) VALUE                          
031700         "TOTAL RECORDS PROCESSED . . . . . . . . . . .".                 
031800     05  FILLER                  PIC X(2) VALUE SPACES.                   
031900     05  RPT-TOTAL-O             PIC Z(6)9.                               
032000     05  FILLER                  PIC X(75) VALUE SPACES.                  
032100                                                                          
032200 01  WS-RPT-MATCHED-LINE.                                                 
032300     05  FILLER                  PIC X(3) VALUE SPACES.                   
032400     05  FILLER                  PIC X(45) VALUE                          
032500         "MATCHED RECORDS . . . . . . . . . . . . . . .".                 
032600     05  FILLER                  PIC X(2) VALUE SPACES.                   
032700     05  RPT-MATCHED-O           PIC Z(6)9.                               
032800     05  FILLER                  PIC X(75) VALUE SPACES.                  
032900                                                                          
033000 01  WS-RPT-UNMATCHED-LINE.                                               
033100     05  FILLER                  PIC X(3) VALUE SPACES.                   
033200     05  FILLER                  PIC X(45) VALUE                          
033300         "UNMATCHED RECORDS . . . . . . . . . . . . . .".                 
033400     05  FILLER                  PIC X(2) VALUE SPACES.                   
033500     05  RPT-UNMATCHED-O         PIC Z(6)9.                               
033600     05  FILLER                  PIC X(75) VALUE SPACES.                  
033700                                                                          
033800 01  WS-RPT-MATCHRATE-LINE.                                               
033900     05  FILLER                  PIC X(3) VALUE SPACES.                   
034000     05  FILLER                  PIC X(45) VALUE                          
034100         "MATCH RATE. . . . . . . . . . . . . . . . . .".                 
034200     05  FILLER                  PIC X(2) VALUE SPACES.                   
034300     05  RPT-MATCHRATE-O         PIC 999.9.                               
034400     05  FILLER                  PIC X(1) VALUE "%".                      
034500     05  FILLER                  PIC X(76) VALUE SPACES.                  
034600                                                                          
034700 01  WS-RPT-AVGSCORE-LINE.                                                
034800     05  FILLER                  PIC X(3) VALUE SPACES.                   
034900     05  FILLER                  PIC X(45) VALUE                          
035000         "AVERAGE SIMILARITY SCORE (MATCHED) . . . . .".                  
035100     05  FILLER                  PIC X(2) VALUE SPACES.                   
035200     05  RPT-AVGSCORE-O          PIC 9.9999.                              
035300     05  FILLER                  PIC X(76) VALUE SPACES.                  
035400                                                                          
035500 01  WS-RPT-HICONF-LINE.                                                  
035600     05  FILLER                  PIC X(3) VALUE SPACES.                   
035700     05  FILLER                  PIC X(45) VALUE                          
035800         "HIGH-CONFIDENCE MATCHES . . . . . . . . . . .".                 
035900     05  FILLER                  PIC X(2) VALUE SPACES.                   
036000     05  RPT-HICONF-O            PIC Z(6)9.                               
036100     05  FILLER                  PIC X(75) VALUE SPACES.                  
036200                                                                          
036300 01  WS-RPT-HICONFRATE-LINE.                                              
036400     05  FILLER                  PIC X(3) VALUE SPACES.                   
036500     05  FILLER                  PIC X(45) VALUE                          
036600         "HIGH-CONFIDENCE RATE. . . . . . . . . . . . .".                 
036700     05  FILLER                  PIC X(2) VALUE SPACES.                   
036800     05  RPT-HICONFRATE-O        PIC 999.9.                               
036900     05  FILLER                  PIC X(1) VALUE "%".                      
037000     05  FILLER                  PIC X(76) VALUE SPACES.                  
037100                                                                          
037200 01  WS-RPT-CONFDIST-HDR-LINE.                                            
037300     05  FILLER                  PIC X(3) VALUE SPACES.                   
037400     05  FILLER                  PIC X(40) VALUE                          
037500         "CONFIDENCE DISTRIBUTION".                                       
037600     05  FILLER                  PIC X(89) VALUE SPACES.                  
037700                                                                          
037800 01  WS-RPT-CONFDIST-LINE.                                                
037900     05  FILLER                  PIC X(5) VALUE SPACES.                   
038000     05  RPT-CONF-LABEL-O        PIC X(28).                               
038100     05  FILLER                  PIC X(4) VALUE SPACES.                   
038200     05  RPT-CONF-COUNT-O        PIC Z(6)9.                               
038300     05  FILLER                  PIC X(88) VALUE SPACES.                  
038400                                                                          
038500 COPY MAPRSLT.                                                            
038600 COPY ABENDRC.                                                            
038700                                                                          
038800 PROCEDURE DIVISION.                                                      
038900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
039000     PERFORM 050-LOAD-PRICE-TABLE THRU 050-EXIT                           
039100         VARYING PT-IDX FROM 1 BY 1                                       
039200             UNTIL NO-MORE-PRCLST-RECS                                    
039300                OR PT-IDX > WS-PRICE-MAX-ENTRIES.                         
039400     IF NOT NO-MORE-PRCLST-RECS                                           
039500         DISPLAY "** WARNING - PRICE LIST EXCEEDS WS-PRICE-"              
039600         DISPLAY "** MAX-ENTRIES, REMAINING ROWS NOT LOADED"              
039700     END-IF.                                                              
039800     PERFORM 100-MAINLINE THRU 100-EXIT                                   
039900         UNTIL NO-MORE-SBSMAP-RECS.                                       
040000     PERFORM 900-WRITE-SUMMARY-RPT THRU 900-EXIT.                         
040100     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
040200     MOVE ZERO TO RETURN-CODE.                                            
040300     GOBACK.                                                              
040400                                                                          
040500 000-HOUSEKEEPING.                                                        
040600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
040700     DISPLAY "******** BEGIN JOB MAPENG ********".                        
040800     ACCEPT WS-RUN-DATE FROM DATE.                                        
040900     OPEN INPUT  SBSMAP-FILE, PRCLST-FILE.                                
041000     OPEN OUTPUT MAPRSLT-FILE, HICONF-FILE, SUMRPT-FILE, SYSOUT.          
041100                                                                          
041200     READ PRCLST-FILE                                                     
041300         AT END                                                           
041400         MOVE "N" TO MORE-PRCLST-SW                                       
041500     END-READ.                                                            
041600                                                                          
041700     READ SBSMAP-FILE                                                     
041800         AT END                                                           
041900         MOVE "N" TO MORE-SBSMAP-SW                                       
042000     END-READ.                                                            
042100                                                                          
042200     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-CONF-COUNTERS.              
042300     SET PT-IDX TO 1.                                                     
042400 000-EXIT.                                                                
042500     EXIT.                                                                
042600                                                                          
042700 050-LOAD-PRICE-TABLE.                                                    
042800     MOVE "050-LOAD-PRICE-TABLE" TO PARA-NAME.                            
042900     MOVE PL-CODE                TO PT-CODE(PT-IDX).                      
043000     MOVE PL-DESCRIPTION         TO PT-DESC-ORIG(PT-IDX).                 
043100     MOVE PL-PRICE               TO PT-PRICE(PT-IDX).                     
043200                                                                          
043300     CALL "TXTNORM" USING PL-DESCRIPTION,                                 
043400             PT-NORM-DESC(PT-IDX), PT-KEYWORDS(PT-IDX),                   
043500             PT-KEYWORD-COUNT(PT-IDX), WS-TN-RETURN-CODE.                 
043600     IF WS-TN-RETURN-CODE NOT = ZERO                                      
043700         MOVE "** NON-ZERO RETURN CODE FROM TXTNORM"                      
043800                                  TO ABEND-REASON                         
043900         GO TO 1000-ABEND-RTN.                                            
044000                                                                          
044100     SET WS-PRICE-COUNT TO PT-IDX.                                        
044200     READ PRCLST-FILE                                                     
044300         AT END                                                           
044400         MOVE "N" TO MORE-PRCLST-SW                                       
044500     END-READ.                                                            
044600 050-EXIT.                                                                
044700     EXIT.                                                                
044800                                                                          
044900 100-MAINLINE.                                                            
045000     MOVE "100-MAINLINE" TO PARA-NAME.                                    
045100     PERFORM 150-NORMALIZE-SBS-DESC THRU 150-EXIT.                        
045200     PERFORM 200-SCAN-PRICE-TABLE THRU 200-EXIT.                          
045300     PERFORM 300-CLASSIFY-CONFIDENCE THRU 300-EXIT.                       
045400     PERFORM 350-BUILD-RESULT-REC THRU 350-EXIT.                          
045500     WRITE MAPRSLT-REC FROM MAP-RESULT-REC.                               
045600     PERFORM 360-ACCUMULATE-STATS THRU 360-EXIT.                          
045700     PERFORM 380-WRITE-HI-CONF-EXTRACT THRU 380-EXIT.                     
045800                                                                          
045900     ADD 1 TO WS-TOTAL-PROCESSED.                                         
046000     READ SBSMAP-FILE                                                     
046100         AT END                                                           
046200         MOVE "N" TO MORE-SBSMAP-SW                                       
046300     END-READ.                                                            
046400 100-EXIT.                                                                
046500     EXIT.                                                                
046600                                                                          
046700 150-NORMALIZE-SBS-DESC.                                                  
046800     CALL "TXTNORM" USING SBS-DESCRIPTION, WS-SBS-NORM-DESC,              
046900             WS-SBS-KEYWORDS, WS-SBS-KEYWORD-COUNT,                       
047000             WS-TN-RETURN-CODE.                                           
047100     IF WS-TN-RETURN-CODE NOT = ZERO                                      
047200         MOVE "** NON-ZERO RETURN CODE FROM TXTNORM"                      
047300                                  TO ABEND-REASON                         
047400         GO TO 1000-ABEND-RTN.                                            
047500 150-EXIT.                                                                
047600     EXIT.                                                                
047700                                                                          
047800*    SCAN EVERY LOADED PRICE-LIST ENTRY, SCORING EACH AGAINST             
047900*    THE CURRENT BILLING DESCRIPTION AND FEEDING ANY ENTRY THAT           
048000*    CLEARS WS-THRESHOLD INTO THE TOP-5 CANDIDATE TABLE.                  
048100 200-SCAN-PRICE-TABLE.                                                    
048200     MOVE 0 TO WS-CAND-COUNT.                                             
048300     PERFORM 210-SCORE-ONE-ENTRY THRU 210-EXIT                            
048400         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > WS-PRICE-COUNT.        
048500 200-EXIT.                                                                
048600     EXIT.                                                                
048700                                                                          
048800 210-SCORE-ONE-ENTRY.                                                     
048900     MOVE "W"                    TO SC-FUNCTION-SW.                       
049000     MOVE WS-SBS-NORM-DESC       TO SC-TEXT-1.                            
049100     MOVE WS-SBS-KEYWORDS        TO SC-KEYWORDS-1.                        
049200     MOVE WS-SBS-KEYWORD-COUNT   TO SC-KEYWORD-COUNT-1.                   
049300     MOVE PT-NORM-DESC(PT-IDX)   TO SC-TEXT-2.                            
049400     MOVE PT-KEYWORDS(PT-IDX)    TO SC-KEYWORDS-2.                        
049500     MOVE PT-KEYWORD-COUNT(PT-IDX) TO SC-KEYWORD-COUNT-2.                 
049600                                                                          
049700     CALL "SIMCALC" USING SIM-CALC-REC, WS-SC-RETURN-CODE.                
049800     IF WS-SC-RETURN-CODE NOT = ZERO                                      
049900         MOVE "** NON-ZERO RETURN CODE FROM SIMCALC"                      
050000                                  TO ABEND-REASON                         
050100         GO TO 1000-ABEND-RTN.                                            
050200                                                                          
050300     IF SC-WEIGHTED-SCORE >= WS-THRESHOLD                                 
050400         MOVE PT-CODE(PT-IDX)    TO WS-NEW-CODE                           
050500         MOVE PT-DESC-ORIG(PT-IDX) TO WS-NEW-DESC                         
050600         MOVE PT-PRICE(PT-IDX)   TO WS-NEW-PRICE                          
050700         MOVE SC-WEIGHTED-SCORE  TO WS-NEW-SCORE                          
050800         PERFORM 250-INSERT-CANDIDATE THRU 250-EXIT.                      
050900 210-EXIT.                                                                
051000     EXIT.                                                                
051100                                                                          
051200*    SORTED-DESCENDING INSERT OF ONE CANDIDATE INTO THE TOP-5             
051300*    TABLE.  EQUAL SCORES KEEP INPUT ORDER (252 STOPS ON THE              
051400*    FIRST SLOT STRICTLY LOWER THAN THE NEW SCORE, SO A TIE               
051500*    ALWAYS INSERTS AFTER THE EARLIER ARRIVAL).                           
051600 250-INSERT-CANDIDATE.                                                    
051700     IF WS-CAND-COUNT < 5                                                 
051800         PERFORM 252-FIND-INSERT-POS THRU 252-EXIT                        
051900         MOVE WS-CAND-COUNT TO WS-SHIFT-TOP                               
052000         ADD 1 TO WS-CAND-COUNT                                           
052100     ELSE                                                                 
052200         IF WS-NEW-SCORE NOT > CAND-SCORE(5)                              
052300             GO TO 250-EXIT                                               
052400         END-IF                                                           
052500         PERFORM 252-FIND-INSERT-POS THRU 252-EXIT                        
052600         MOVE 4 TO WS-SHIFT-TOP.                                          
052700                                                                          
052800     PERFORM 254-SHIFT-DOWN THRU 254-EXIT                                 
052900         VARYING WS-J FROM WS-SHIFT-TOP BY -1 UNTIL WS-J < WS-POS.        
053000     PERFORM 256-PLACE-CANDIDATE THRU 256-EXIT.                           
053100 250-EXIT.                                                                
053200     EXIT.                                                                
053300                                                                          
053400 252-FIND-INSERT-POS.                                                     
053500     PERFORM 253-TEST-INSERT-SLOT THRU 253-EXIT                           
053600         VARYING WS-POS FROM 1 BY 1                                       
053700             UNTIL WS-POS > WS-CAND-COUNT                                 
053800                OR WS-NEW-SCORE > CAND-SCORE(WS-POS).                     
053900 252-EXIT.                                                                
054000     EXIT.                                                                
054100                                                                          
054200*    THE TEST ITSELF IS ON THE PERFORM HEADER ABOVE - THIS BODY           
054300*    IS JUST THE STOP-THE-SCAN-LOOP NO-OP, SAME IDEA AS                   
054400*    SIMCALC'S 055-BACKSCAN-NOOP.                                         
054500 253-TEST-INSERT-SLOT.                                                    
054600     CONTINUE.                                                            
054700 253-EXIT.                                                                
054800     EXIT.                                                                
054900                                                                          
055000 254-SHIFT-DOWN.                                                          
055100     MOVE CAND-CODE(WS-J)        TO CAND-CODE(WS-J + 1).                  
055200     MOVE CAND-DESC(WS-J)        TO CAND-DESC(WS-J + 1).                  
055300     MOVE CAND-PRICE(WS-J)       TO CAND-PRICE(WS-J + 1).                 
055400     MOVE CAND-SCORE(WS-J)       TO CAND-SCORE(WS-J + 1).                 
055500 254-EXIT.                                                                
055600     EXIT.                                                                
055700                                                                          
055800 256-PLACE-CANDIDATE.                                                     
055900     MOVE WS-NEW-CODE            TO CAND-CODE(WS-POS).                    
056000     MOVE WS-NEW-DESC            TO CAND-DESC(WS-POS).                    
056100     MOVE WS-NEW-PRICE           TO CAND-PRICE(WS-POS).                   
056200     MOVE WS-NEW-SCORE           TO CAND-SCORE(WS-POS).                   
056300 256-EXIT.                                                                
056400     EXIT.                                                                
056500                                                                          
056600*    CLASSIFY ON THE BEST (1ST-SLOT) CANDIDATE SCORE, OR                  
056700*    NO-MATCH IF THE TABLE IS EMPTY.                                      
056800 300-CLASSIFY-CONFIDENCE.                                                 
056900     MOVE "300-CLASSIFY-CONFIDENCE" TO PARA-NAME.                         
057000     IF WS-CAND-COUNT = 0                                                 
057100         MOVE "N" TO WS-CONF-CLASS-CD                                     
057200         MOVE ZERO TO WS-BEST-SCORE                                       
057300     ELSE                                                                 
057400         MOVE CAND-SCORE(1) TO WS-BEST-SCORE                              
057500         IF WS-BEST-SCORE >= 0.9500                                       
057600             MOVE "E" TO WS-CONF-CLASS-CD                                 
057700         ELSE IF WS-BEST-SCORE >= 0.9000                                  
057800             MOVE "H" TO WS-CONF-CLASS-CD                                 
057900         ELSE IF WS-BEST-SCORE >= 0.7000                                  
058000             MOVE "M" TO WS-CONF-CLASS-CD                                 
058100         ELSE IF WS-BEST-SCORE >= 0.5000                                  
058200             MOVE "L" TO WS-CONF-CLASS-CD                                 
058300         ELSE                                                             
058400             MOVE "V" TO WS-CONF-CLASS-CD.                                
058500                                                                          
058600     PERFORM 310-SET-CONFIDENCE-TEXT THRU 310-EXIT.                       
058700 300-EXIT.                                                                
058800     EXIT.                                                                
058900                                                                          
059000 310-SET-CONFIDENCE-TEXT.                                                 
059100     IF EXACT-MATCH-CLASS                                                 
059200         MOVE "Exact Match" TO MR-CONFIDENCE                              
059300     ELSE IF HIGH-CONF-CLASS                                              
059400         MOVE "High Confidence (>90%)" TO MR-CONFIDENCE                   
059500     ELSE IF MEDIUM-CONF-CLASS                                            
059600         MOVE "Medium Confidence (70-90%)" TO MR-CONFIDENCE               
059700     ELSE IF LOW-CONF-CLASS                                               
059800         MOVE "Low Confidence (50-70%)" TO MR-CONFIDENCE                  
059900     ELSE IF VERY-LOW-CONF-CLASS                                          
060000         MOVE "Very Low Confidence (<50%)" TO MR-CONFIDENCE               
060100     ELSE                                                                 
060200         MOVE "No Match Found" TO MR-CONFIDENCE.                          
060300 310-EXIT.                                                                
060400     EXIT.                                                                
060500                                                                          
060600 350-BUILD-RESULT-REC.                                                    
060700     MOVE "350-BUILD-RESULT-REC" TO PARA-NAME.                            
060800     MOVE SBS-CODE               TO MR-SBS-CODE.                          
060900     MOVE SBS-DESCRIPTION        TO MR-SBS-DESCRIPTION.                   
061000                                                                          
061100     IF WS-CAND-COUNT = 0                                                 
061200         MOVE SPACES TO MR-MATCHED-CODE, MR-MATCHED-DESC                  
061300         MOVE ZERO TO MR-SIMILARITY-SCORE, MR-PRICE,                      
061400                      MR-ALT-MATCH-COUNT, MR-SECOND-BEST-SCORE            
061500         MOVE "N" TO MR-HAS-SECOND-BEST                                   
061600     ELSE                                                                 
061700         MOVE CAND-CODE(1)  TO MR-MATCHED-CODE                            
061800         MOVE CAND-DESC(1)  TO MR-MATCHED-DESC                            
061900         MOVE CAND-PRICE(1) TO MR-PRICE                                   
062000         MOVE CAND-SCORE(1) TO MR-SIMILARITY-SCORE                        
062100         COMPUTE MR-ALT-MATCH-COUNT = WS-CAND-COUNT - 1                   
062200         IF WS-CAND-COUNT > 1                                             
062300             MOVE CAND-SCORE(2) TO MR-SECOND-BEST-SCORE                   
062400             MOVE "Y" TO MR-HAS-SECOND-BEST                               
062500         ELSE                                                             
062600             MOVE ZERO TO MR-SECOND-BEST-SCORE                            
062700             MOVE "N" TO MR-HAS-SECOND-BEST.                              
062800 350-EXIT.                                                                
062900     EXIT.                                                                
063000                                                                          
063100 360-ACCUMULATE-STATS.                                                    
063200     IF MR-SIMILARITY-SCORE > ZERO                                        
063300         ADD 1 TO WS-TOTAL-MATCHED                                        
063400         ADD MR-SIMILARITY-SCORE TO WS-SUM-MATCHED-SCORE                  
063500     ELSE                                                                 
063600         ADD 1 TO WS-TOTAL-UNMATCHED.                                     
063700                                                                          
063800     IF EXACT-MATCH-CLASS OR HIGH-CONF-CLASS                              
063900         ADD 1 TO WS-TOTAL-HI-CONF.                                       
064000                                                                          
064100     IF EXACT-MATCH-CLASS                                                 
064200         ADD 1 TO WS-CNT-EXACT                                            
064300     ELSE IF HIGH-CONF-CLASS                                              
064400         ADD 1 TO WS-CNT-HIGH                                             
064500     ELSE IF MEDIUM-CONF-CLASS                                            
064600         ADD 1 TO WS-CNT-MEDIUM                                           
064700     ELSE IF LOW-CONF-CLASS                                               
064800         ADD 1 TO WS-CNT-LOW                                              
064900     ELSE IF VERY-LOW-CONF-CLASS                                          
065000         ADD 1 TO WS-CNT-VERYLOW                                          
065100     ELSE                                                                 
065200         ADD 1 TO WS-CNT-NOMATCH.                                         
065300 360-EXIT.                                                                
065400     EXIT.                                                                
065500                                                                          
065600 380-WRITE-HI-CONF-EXTRACT.                                               
065700     IF EXACT-MATCH-CLASS OR HIGH-CONF-CLASS                              
065800         WRITE HICONF-REC FROM MAP-RESULT-REC.                            
065900 380-EXIT.                                                                
066000     EXIT.                                                                
066100                                                                          
066200 900-WRITE-SUMMARY-RPT.                                                   
066300     MOVE "900-WRITE-SUMMARY-RPT" TO PARA-NAME.                           
066400     PERFORM 910-WRITE-RPT-HDR THRU 910-EXIT.                             
066500     PERFORM 920-WRITE-RPT-TOTALS THRU 920-EXIT.                          
066600     PERFORM 930-WRITE-CONF-DISTRIB THRU 930-EXIT.                        
066700 900-EXIT.                                                                
066800     EXIT.                                                                
066900                                                                          
067000 910-WRITE-RPT-HDR.                                                       
067100     MOVE WS-DATE-YY TO HDR-YY.                                           
067200     MOVE WS-DATE-MM TO HDR-MM.                                           
067300     MOVE WS-DATE-DD TO HDR-DD.                                           
067400     WRITE SUMRPT-REC FROM WS-BLANK-LINE.                                 
067500     WRITE SUMRPT-REC FROM WS-RPT-HDR-LINE                                
067600         AFTER ADVANCING NEXT-PAGE.                                       
067700     WRITE SUMRPT-REC FROM WS-BLANK-LINE                                  
067800         AFTER ADVANCING 1.                                               
067900 910-EXIT.                                                                
068000     EXIT.                                                                
068100                                                                          
068200 920-WRITE-RPT-TOTALS.                                                    
068300     MOVE WS-TOTAL-PROCESSED TO RPT-TOTAL-O.                              
068400     WRITE SUMRPT-REC FROM WS-RPT-TOTAL-LINE                              
068500         AFTER ADVANCING 1.                                               
068600                                                                          
068700     MOVE WS-TOTAL-MATCHED TO RPT-MATCHED-O.                              
068800     WRITE SUMRPT-REC FROM WS-RPT-MATCHED-LINE                            
068900         AFTER ADVANCING 1.                                               
069000                                                                          
069100     MOVE WS-TOTAL-UNMATCHED TO RPT-UNMATCHED-O.                          
069200     WRITE SUMRPT-REC FROM WS-RPT-UNMATCHED-LINE                          
069300         AFTER ADVANCING 1.                                               
069400                                                                          
069500     IF WS-TOTAL-PROCESSED = 0                                            
069600         MOVE ZERO TO WS-MATCH-RATE-PCT                                   
069700     ELSE                                                                 
069800         COMPUTE WS-MATCH-RATE-PCT ROUNDED =                              
069900             (WS-TOTAL-MATCHED / WS-TOTAL-PROCESSED) * 100.               
070000     MOVE WS-MATCH-RATE-PCT TO RPT-MATCHRATE-O.                           
070100     WRITE SUMRPT-REC FROM WS-RPT-MATCHRATE-LINE                          
070200         AFTER ADVANCING 1.                                               
070300                                                                          
070400     IF WS-TOTAL-MATCHED = 0                                              
070500         MOVE ZERO TO WS-AVG-MATCHED-SCORE                                
070600     ELSE                                                                 
070700         COMPUTE WS-AVG-MATCHED-SCORE ROUNDED =                           
070800             WS-SUM-MATCHED-SCORE / WS-TOTAL-MATCHED.                     
070900     MOVE WS-AVG-MATCHED-SCORE TO RPT-AVGSCORE-O.                         
071000     WRITE SUMRPT-REC FROM WS-RPT-AVGSCORE-LINE                           
071100         AFTER ADVANCING 1.                                               
071200                                                                          
071300     MOVE WS-TOTAL-HI-CONF TO RPT-HICONF-O.                               
071400     WRITE SUMRPT-REC FROM WS-RPT-HICONF-LINE                             
071500         AFTER ADVANCING 1.                                               
071600                                                                          
071700     IF WS-TOTAL-PROCESSED = 0                                            
071800         MOVE ZERO TO WS-HICONF-RATE-PCT                                  
071900     ELSE                                                                 
072000         COMPUTE WS-HICONF-RATE-PCT ROUNDED =                             
072100             (WS-TOTAL-HI-CONF / WS-TOTAL-PROCESSED) * 100.               
072200     MOVE WS-HICONF-RATE-PCT TO RPT-HICONFRATE-O.                         
072300     WRITE SUMRPT-REC FROM WS-RPT-HICONFRATE-LINE                         
072400         AFTER ADVANCING 1.                                               
072500 920-EXIT.                                                                
072600     EXIT.                                                                
072700                                                                          
072800 930-WRITE-CONF-DISTRIB.                                                  
072900     WRITE SUMRPT-REC FROM WS-BLANK-LINE                                  
073000         AFTER ADVANCING 1.                                               
073100     WRITE SUMRPT-REC FROM WS-RPT-CONFDIST-HDR-LINE                       
073200         AFTER ADVANCING 1.                                               
073300     PERFORM 935-WRITE-ONE-CONF-LINE THRU 935-EXIT                        
073400         VARYING WS-CONF-IDX FROM 1 BY 1 UNTIL WS-CONF-IDX > 6.           
073500 930-EXIT.                                                                
073600     EXIT.                                                                
073700                                                                          
073800 935-WRITE-ONE-CONF-LINE.                                                 
073900     MOVE WS-CONF-LABEL-ENTRY(WS-CONF-IDX) TO RPT-CONF-LABEL-O.           
074000     MOVE WS-CNT-ENTRY(WS-CONF-IDX)        TO RPT-CONF-COUNT-O.           
074100     WRITE SUMRPT-REC FROM WS-RPT-CONFDIST-LINE                           
074200         AFTER ADVANCING 1.                                               
074300 935-EXIT.                                                                
074400     EXIT.                                                                
074500                                                                          
074600 700-CLOSE-FILES.                                                         
074700     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
074800     CLOSE SBSMAP-FILE, PRCLST-FILE, MAPRSLT-FILE,                        
074900           HICONF-FILE, SUMRPT-FILE, SYSOUT.                              
075000 700-EXIT.                                                                
075100     EXIT.                                                                
075200                                                                          
075300 999-CLEANUP.                                                             
075400     MOVE "999-CLEANUP" TO PARA-NAME.                                     
075500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
075600     DISPLAY "** RECORDS PROCESSED **".                                   
075700     DISPLAY WS-TOTAL-PROCESSED.                                          
075800     DISPLAY "** RECORDS MATCHED **".                                     
075900     DISPLAY WS-TOTAL-MATCHED.                                            
076000     DISPLAY "** RECORDS UNMATCHED **".                                   
076100     DISPLAY WS-TOTAL-UNMATCHED.                                          
076200     DISPLAY "******** NORMAL END OF JOB MAPENG ********".                
076300 999-EXIT.                                                                
076400     EXIT.                                                                
076500                                                                          
076600 1000-ABEND-RTN.                                                          
076700     WRITE SYSOUT-REC FROM ABEND-REC.                                     
076800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
076900     DISPLAY "*** ABNORMAL END OF JOB - MAPENG ***" UPON CONSOLE.         
077000     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
