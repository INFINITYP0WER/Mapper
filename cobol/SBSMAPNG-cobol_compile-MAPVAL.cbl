000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  MAPVAL.                                                     
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/02/96.                                                  
000700 DATE-COMPILED. 04/02/96.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          MAPPING VALIDATOR - SECOND BATCH STEP FOR THE SBS              
001400*          V2-TO-V3 BILLING CODE PROJECT.  RUNS AFTER MAPENG.             
001500*          READS THE MAPPING RESULT FILE MAPENG PRODUCED, LOADS           
001600*          IT WHOLE INTO A WORKING-STORAGE TABLE, AND FLAGS EACH          
001700*          RECORD AS AMBIGUOUS AND/OR REQUIRING MANUAL REVIEW.            
001800*                                                                         
001900*          AMBIGUOUS = THERE WAS A SECOND-BEST CANDIDATE AND THE          
002000*          GAP BETWEEN THE BEST AND SECOND-BEST SCORE WAS UNDER           
002100*          0.05.  REQUIRES-REVIEW = AMBIGUOUS, OR THE CONFIDENCE          
002200*          CLASS WAS LOW OR VERY LOW.                                     
002300*                                                                         
002400*          ONLY THE RECORDS FLAGGED REQUIRES-REVIEW='Y' ARE KEPT          
002500*          AND WRITTEN TO THE REVIEW FILE, LOWEST SCORE FIRST SO          
002600*          THE WORST MATCHES SORT TO THE TOP OF THE PILE FOR THE          
002700*          CODING STAFF.                                                  
002800*                                                                         
002900******************************************************************        
003000*CHANGE LOG.                                                              
003100*                                                                         
003200* 04/02/96  JS  0001  ORIGINAL PROGRAM FOR SBS MAPPING PROJECT            
003300* 11/26/96  JS  0017  AMBIGUITY GAP WAS HARD-CODED IN TWO PLACES,         
003400*                     NOW ONE WS-AMBIG-GAP CONSTANT, SAME FIX AS          
003500*                     MAPENG 0009                                         
003600* 07/03/98  RM  0028  RESULT TABLE BOUND WAS 500 ROWS - A BUSY            
003700*                     PROVIDER'S CROSSWALK RAN PAST IT AND THE            
003800*                     JOB ABENDED WITH NO EXPLANATION.  RAISED            
003900*                     TO 5000 AND ADDED THE ABEND MESSAGE (0029)          
004000* 07/03/98  RM  0029  ABEND NOW SHOWS "RESULT TABLE FULL" AND THE         
004100*                     TABLE SIZE INSTEAD OF FALLING INTO THE              
004200*                     SUBSCRIPT-OUT-OF-RANGE ABEND FROM 0028              
004300* 01/22/99  JS  0036  Y2K - NO DATE FIELDS IN THIS PROGRAM'S              
004400*                     OUTPUT, REVIEWED AND CLOSED NO CHANGE               
004500* 09/14/02  KT  0046  BUBBLE SORT ON THE RETAINED ROWS WAS NOT            
004600*                     STABLE - TWO REVIEW RECORDS WITH THE SAME           
004700*                     SCORE COULD SWAP ORDER ACROSS RUNS.  SWAP           
004800*                     TEST CHANGED FROM >= TO > SO EQUAL SCORES           
004900*                     NO LONGER TRADE PLACES                              
005000*                                                                         
005100******************************************************************        
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. IBM-390.                                                
005500 OBJECT-COMPUTER. IBM-390.                                                
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT SYSOUT                                                        
005900     ASSIGN TO UT-S-SYSOUT                                                
006000       ORGANIZATION IS SEQUENTIAL.                                        
006100                                                                          
006200     SELECT MAPRSLT-FILE                                                  
006300     ASSIGN TO UT-S-MAPRSLT                                               
006400       ACCESS MODE IS SEQUENTIAL                                          
006500       FILE STATUS IS IFCODE.                                             
006600                                                                          
006700     SELECT REVIEW-FILE                                                   
006800     ASSIGN TO UT-S-REVIEW                                                
006900       ACCESS MODE IS SEQUENTIAL                                          
007000       FILE STATUS IS OFCODE.                                             
007100                                                                          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400 FD  SYSOUT                                                               
007500     RECORDING MODE IS F                                                  
007600     LABEL RECORDS ARE STANDARD                                           
007700     RECORD CONTAINS 130 CHARACTERS                                       
007800     BLOCK CONTAINS 0 RECORDS                                             
007900     DATA RECORD IS SYSOUT-REC.                                           
008000 01  SYSOUT-REC  PIC X(130).                                              
008100                                                                          
008200****** INPUT - WRITTEN BY MAPENG, ONE RECORD PER BILLING CODE             
008300 FD  MAPRSLT-FILE                                                         
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORD CONTAINS 250 CHARACTERS                                       
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     DATA RECORD IS MAPRSLT-REC.                                          
008900 01  MAPRSLT-REC  PIC X(250).                                             
009000                                                                          
009100****** OUTPUT - ONLY REQUIRES-REVIEW='Y' RECORDS, LOWEST SCORE            
009200****** FIRST                                                              
009300 FD  REVIEW-FILE                                                          
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD                                           
009600     RECORD CONTAINS 250 CHARACTERS                                       
009700     BLOCK CONTAINS 0 RECORDS                                             
009800     DATA RECORD IS REVIEW-OUT-REC.                                       
009900 01  REVIEW-OUT-REC  PIC X(250).                                          
010000                                                                          
010100 WORKING-STORAGE SECTION.                                                 
010200                                                                          
010300 01  FILE-STATUS-CODES.                                                   
010400     05  IFCODE                  PIC X(2).                                
010500         88 CODE-READ     VALUE SPACES.                                   
010600         88 NO-MORE-DATA  VALUE "10".                                     
010700     05  OFCODE                  PIC X(2).                                
010800         88 CODE-WRITE    VALUE SPACES.                                   
010900                                                                          
011000 01  FLAGS-AND-SWITCHES.                                                  
011100     05  MORE-MAPRSLT-SW         PIC X(1) VALUE SPACE.                    
011200         88 NO-MORE-MAPRSLT-RECS VALUE "N".                               
011300     05  WS-SORTED-SW            PIC X(1) VALUE SPACE.                    
011400         88 TABLE-IS-SORTED      VALUE "Y".                               
011500                                                                          
011600 77  WS-RESULT-MAX-ENTRIES       PIC S9(4) COMP VALUE 5000.               
011700 77  WS-AMBIG-GAP                PIC 9V9(4) VALUE 0.0500.                 
011800                                                                          
011900*    FULL MAPPING-RESULT TABLE, ONE ROW PER BILLING CODE READ,            
012000*    PLUS THE TWO FLAGS 200-FLAG-RECORD COMPUTES.  ONLY ROWS              
012100*    WITH RT-KEEP-SW = "Y" SURVIVE INTO THE REVIEW FILE.                  
012200 01  WS-RESULT-TABLE.                                                     
012300     05  WS-RESULT-ENTRY OCCURS 5000 TIMES INDEXED BY RT-IDX.             
012400         10  RT-SBS-CODE            PIC X(15).                            
012500         10  RT-SBS-DESCRIPTION     PIC X(80).                            
012600         10  RT-MATCHED-CODE        PIC X(15).                            
012700         10  RT-MATCHED-DESC        PIC X(80).                            
012800         10  RT-SIMILARITY-SCORE    PIC 9V9(4).                           
012900         10  RT-CONFIDENCE          PIC X(25).                            
013000*        PREFIX VIEW OF RT-CONFIDENCE SO 200-FLAG-RECORD CAN              
013100*        TEST FOR THE "LOW"/"VERY LOW" TEXT WITHOUT A SEPARATE            
013200*        SCRATCH FIELD FOR EVERY ROW.                                     
013300         10  RT-CONF-R REDEFINES RT-CONFIDENCE.                           
013400             15 RT-CONF-PREFIX8    PIC X(8).                              
013500             15 FILLER             PIC X(17).                             
013600         10  RT-PRICE               PIC 9(7)V99.                          
013700         10  RT-ALT-MATCH-COUNT     PIC 9(2).                             
013800         10  RT-SECOND-BEST-SCORE   PIC 9V9(4).                           
013900         10  RT-HAS-SECOND-BEST     PIC X(1).                             
014000         10  RT-IS-AMBIGUOUS        PIC X(1).                             
014100         10  RT-REQUIRES-REVIEW     PIC X(1).                             
014200         10  RT-KEEP-SW             PIC X(1).                             
014300             88 RT-KEEP             VALUE "Y".                            
014400                                                                          
014500 01  COUNTERS-AND-ACCUMULATORS.                                           
014600     05  WS-TOTAL-LOADED         PIC S9(7) COMP VALUE 0.                  
014700     05  WS-TOTAL-AMBIGUOUS      PIC S9(7) COMP VALUE 0.                  
014800     05  WS-TOTAL-REVIEW         PIC S9(7) COMP VALUE 0.                  
014900                                                                          
015000*    SAME LABEL/COUNTER-TABLE TECHNIQUE AS MAPENG'S                       
015100*    WS-CONF-COUNTERS-TBL SO 999-CLEANUP CAN LOOP THE THREE               
015200*    END-OF-RUN DISPLAY LINES INSTEAD OF CODING THEM BY HAND.             
015300 01  WS-CLEANUP-LABELS-V         PIC X(90) VALUE                          
015400     "RECORDS LOADED                "                                     
015500-    "AMBIGUOUS RECORDS             "                                     
015600-    "RECORDS FLAGGED FOR REVIEW    ".                                    
015700 01  WS-CLEANUP-LABELS-TBL REDEFINES WS-CLEANUP-LABELS-V.                 
015800     05  WS-CLEANUP-LABEL        PIC X(30) OCCURS 3 TIMES.                
015900 01  WS-CLEANUP-COUNTERS REDEFINES COUNTERS-AND-ACCUMULATORS.             
016000     05  WS-CLEANUP-COUNT        PIC S9(7) COMP OCCURS 3 TIMES.           
016100                                                                          
016200 01  MISC-FIELDS.                                                         
016300     05  WS-I                    PIC S9(4) COMP.                          
016400     05  WS-J                    PIC S9(4) COMP.                          
016500     05  WS-PASS-LIMIT           PIC S9(4) COMP.                          
016600     05  WS-HOLD-SCORE           PIC 9V9(4).                              
016700     05  WS-CLN-IDX              PIC S9(4) COMP.                          
016800                                                                          
016900*    HOLD AREA FOR THE BUBBLE-SORT SWAP - REDEFINES THE WHOLE             
017000*    TABLE ROW SO 720-SWAP-ROWS CAN MOVE ONE WORKING ROW AT A             
017100*    TIME INSTEAD OF FIELD-BY-FIELD.                                      
017200 01  WS-HOLD-ROW-AREA.                                                    
017300     05  WS-HOLD-ROW             PIC X(240).                              
017400 01  WS-HOLD-ROW-R REDEFINES WS-HOLD-ROW-AREA.                            
017500     05  WS-HOLD-SBS-CODE            PIC X(15).                           
017600     05  WS-HOLD-SBS-DESCRIPTION     PIC X(80).                           
017700     05  WS-HOLD-MATCHED-CODE        PIC X(15).                           
017800     05  WS-HOLD-MATCHED-DESC        PIC X(80).                           
017900     05  WS-HOLD-SIMILARITY-SCORE    PIC 9V9(4).                          
018000     05  WS-HOLD-CONFIDENCE          PIC X(25).                           
018100     05  WS-HOLD-PRICE               PIC 9(7)V99.                         
018200     05  WS-HOLD-ALT-MATCH-COUNT     PIC 9(2).                            
018300     05  WS-HOLD-SECOND-BEST-SCORE   PIC 9V9(4).                          
018400     05  WS-HOLD-HAS-SECOND-BEST     PIC X(1).                            
018500     05  WS-HOLD-IS-AMBIGUOUS        PIC X(1).                            
018600     05  WS-HOLD-REQUIRES-REVIEW     PIC X(1).                            
018700     05  WS-HOLD-KEEP-SW             PIC X(1).                            
018800                                                                          
018900 COPY REVFLAG.                                                            
019000 COPY ABENDRC.                                                            
019100                                                                          
019200 PROCEDURE DIVISION.                                                      
019300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
019400     PERFORM 050-LOAD-RESULT-TABLE THRU 050-EXIT                          
019500         VARYING RT-IDX FROM 1 BY 1                                       
019600             UNTIL NO-MORE-MAPRSLT-RECS                                   
019700                OR RT-IDX > WS-RESULT-MAX-ENTRIES.                        
019800     IF NOT NO-MORE-MAPRSLT-RECS                                          
019900         MOVE "RESULT TABLE FULL" TO ABEND-REASON                         
020000         MOVE WS-RESULT-MAX-ENTRIES TO ACTUAL-VAL                         
020100         GO TO 1000-ABEND-RTN.                                            
020200                                                                          
020300     PERFORM 100-MAINLINE THRU 100-EXIT                                   
020400         VARYING RT-IDX FROM 1 BY 1                                       
020500             UNTIL RT-IDX > WS-TOTAL-LOADED.                              
020600                                                                          
020700     PERFORM 700-BUBBLE-SORT-TABLE THRU 700-EXIT.                         
020800     PERFORM 750-WRITE-REVIEW-FILE THRU 750-EXIT                          
020900         VARYING RT-IDX FROM 1 BY 1                                       
021000             UNTIL RT-IDX > WS-TOTAL-LOADED.                              
021100                                                                          
021200     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
021300     MOVE ZERO TO RETURN-CODE.                                            
021400     GOBACK.                                                              
021500                                                                          
021600 000-HOUSEKEEPING.                                                        
021700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
021800     DISPLAY "******** BEGIN JOB MAPVAL ********".                        
021900     OPEN INPUT  MAPRSLT-FILE.                                            
022000     OPEN OUTPUT REVIEW-FILE, SYSOUT.                                     
022100                                                                          
022200     READ MAPRSLT-FILE                                                    
022300         AT END                                                           
022400         MOVE "N" TO MORE-MAPRSLT-SW                                      
022500     END-READ.                                                            
022600                                                                          
022700     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
022800     SET RT-IDX TO 1.                                                     
022900 000-EXIT.                                                                
023000     EXIT.                                                                
023100                                                                          
023200 050-LOAD-RESULT-TABLE.                                                   
023300     MOVE "050-LOAD-RESULT-TABLE" TO PARA-NAME.                           
023400     MOVE MAPRSLT-REC TO WS-RESULT-ENTRY(RT-IDX).                         
023500     MOVE "N" TO RT-KEEP-SW(RT-IDX).                                      
023600     SET WS-TOTAL-LOADED TO RT-IDX.                                       
023700                                                                          
023800     READ MAPRSLT-FILE                                                    
023900         AT END                                                           
024000         MOVE "N" TO MORE-MAPRSLT-SW                                      
024100     END-READ.                                                            
024200 050-EXIT.                                                                
024300     EXIT.                                                                
024400                                                                          
024500 100-MAINLINE.                                                            
024600     MOVE "100-MAINLINE" TO PARA-NAME.                                    
024700     PERFORM 200-FLAG-RECORD THRU 200-EXIT.                               
024800 100-EXIT.                                                                
024900     EXIT.                                                                
025000                                                                          
025100*    AMBIGUOUS IF THERE IS A SECOND-BEST CANDIDATE AND THE GAP            
025200*    TO THE BEST SCORE IS UNDER WS-AMBIG-GAP.  REQUIRES-REVIEW            
025300*    IF AMBIGUOUS, OR THE CONFIDENCE TEXT SAYS LOW OR VERY LOW.           
025400 200-FLAG-RECORD.                                                         
025500     MOVE "N" TO RT-IS-AMBIGUOUS(RT-IDX).                                 
025600     IF RT-HAS-SECOND-BEST(RT-IDX) = "Y"                                  
025700         COMPUTE WS-HOLD-SCORE =                                          
025800             RT-SIMILARITY-SCORE(RT-IDX) -                                
025900             RT-SECOND-BEST-SCORE(RT-IDX)                                 
026000         IF WS-HOLD-SCORE < WS-AMBIG-GAP                                  
026100             MOVE "Y" TO RT-IS-AMBIGUOUS(RT-IDX)                          
026200             ADD 1 TO WS-TOTAL-AMBIGUOUS                                  
026300         END-IF                                                           
026400     END-IF.                                                              
026500                                                                          
026600     MOVE "N" TO RT-REQUIRES-REVIEW(RT-IDX).                              
026700     IF RT-IS-AMBIGUOUS(RT-IDX) = "Y"                                     
026800         MOVE "Y" TO RT-REQUIRES-REVIEW(RT-IDX)                           
026900     ELSE IF RT-CONF-PREFIX8(RT-IDX) = "Low Conf"                         
027000         MOVE "Y" TO RT-REQUIRES-REVIEW(RT-IDX)                           
027100     ELSE IF RT-CONF-PREFIX8(RT-IDX) = "Very Low"                         
027200         MOVE "Y" TO RT-REQUIRES-REVIEW(RT-IDX).                          
027300                                                                          
027400     IF RT-REQUIRES-REVIEW(RT-IDX) = "Y"                                  
027500         MOVE "Y" TO RT-KEEP-SW(RT-IDX)                                   
027600         ADD 1 TO WS-TOTAL-REVIEW                                         
027700     END-IF.                                                              
027800 200-EXIT.                                                                
027900     EXIT.                                                                
028000                                                                          
028100*    PLAIN BUBBLE SORT, ASCENDING BY SIMILARITY SCORE, OVER THE           
028200*    WHOLE LOADED TABLE (UNKEPT ROWS SORT TOO BUT ARE SKIPPED             
028300*    WHEN 750 WRITES THE FILE - SIMPLER THAN COMPACTING FIRST).           
028400*    SWAP TEST IS A STRICT ">" SO EQUAL SCORES NEVER TRADE                
028500*    PLACES - SEE CHANGE LOG 09/14/02.                                    
028600 700-BUBBLE-SORT-TABLE.                                                   
028700     MOVE "700-BUBBLE-SORT-TABLE" TO PARA-NAME.                           
028800     MOVE "N" TO WS-SORTED-SW.                                            
028900     COMPUTE WS-PASS-LIMIT = WS-TOTAL-LOADED - 1.                         
029000     PERFORM 710-BUBBLE-PASS THRU 710-EXIT                                
029100         UNTIL TABLE-IS-SORTED.                                           
029200 700-EXIT.                                                                
029300     EXIT.                                                                
029400                                                                          
029500 710-BUBBLE-PASS.                                                         
029600     MOVE "Y" TO WS-SORTED-SW.                                            
029700     PERFORM 715-BUBBLE-COMPARE THRU 715-EXIT                             
029800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-PASS-LIMIT.             
029900 710-EXIT.                                                                
030000     EXIT.                                                                
030100                                                                          
030200 715-BUBBLE-COMPARE.                                                      
030300     COMPUTE WS-J = WS-I + 1.                                             
030400     IF RT-SIMILARITY-SCORE(WS-I) > RT-SIMILARITY-SCORE(WS-J)             
030500         MOVE "N" TO WS-SORTED-SW                                         
030600         PERFORM 720-SWAP-ROWS THRU 720-EXIT                              
030700     END-IF.                                                              
030800 715-EXIT.                                                                
030900     EXIT.                                                                
031000                                                                          
031100 720-SWAP-ROWS.                                                           
031200     MOVE WS-RESULT-ENTRY(WS-I) TO WS-HOLD-ROW-AREA.                      
031300     MOVE WS-RESULT-ENTRY(WS-J) TO WS-RESULT-ENTRY(WS-I).                 
031400     MOVE WS-HOLD-ROW-AREA      TO WS-RESULT-ENTRY(WS-J).                 
031500 720-EXIT.                                                                
031600     EXIT.                                                                
031700                                                                          
031800 750-WRITE-REVIEW-FILE.                                                   
031900     MOVE "750-WRITE-REVIEW-FILE" TO PARA-NAME.                           
032000     IF RT-KEEP(RT-IDX)                                                   
032100         MOVE RT-SBS-CODE(RT-IDX)          TO MR-SBS-CODE                 
032200         MOVE RT-SBS-DESCRIPTION(RT-IDX)   TO MR-SBS-DESCRIPTION          
032300         MOVE RT-MATCHED-CODE(RT-IDX)      TO MR-MATCHED-CODE             
032400         MOVE RT-MATCHED-DESC(RT-IDX)      TO MR-MATCHED-DESC             
032500         MOVE RT-SIMILARITY-SCORE(RT-IDX)  TO MR-SIMILARITY-SCORE         
032600         MOVE RT-CONFIDENCE(RT-IDX)        TO MR-CONFIDENCE               
032700         MOVE RT-PRICE(RT-IDX)             TO MR-PRICE                    
032800         MOVE RT-ALT-MATCH-COUNT(RT-IDX)   TO MR-ALT-MATCH-COUNT          
032900         MOVE RT-SECOND-BEST-SCORE(RT-IDX) TO MR-SECOND-BEST-SCORE        
033000         MOVE RT-HAS-SECOND-BEST(RT-IDX)   TO MR-HAS-SECOND-BEST          
033100         MOVE RT-IS-AMBIGUOUS(RT-IDX)      TO RV-IS-AMBIGUOUS             
033200         MOVE RT-REQUIRES-REVIEW(RT-IDX)   TO RV-REQUIRES-REVIEW          
033300         WRITE REVIEW-OUT-REC FROM REVIEW-REC                             
033400     END-IF.                                                              
033500 750-EXIT.                                                                
033600     EXIT.                                                                
033700                                                                          
033800 800-CLOSE-FILES.                                                         
033900     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
034000     CLOSE MAPRSLT-FILE, REVIEW-FILE, SYSOUT.                             
034100 800-EXIT.                                                                
034200     EXIT.                                                                
034300                                                                          
034400 999-CLEANUP.                                                             
034500     MOVE "999-CLEANUP" TO PARA-NAME.                                     
034600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
034700     PERFORM 990-DISPLAY-ONE-COUNT THRU 990-EXIT                          
034800         VARYING WS-CLN-IDX FROM 1 BY 1 UNTIL WS-CLN-IDX > 3.             
034900     DISPLAY "******** NORMAL END OF JOB MAPVAL ********".                
035000 999-EXIT.                                                                
035100     EXIT.                                                                
035200                                                                          
035300 990-DISPLAY-ONE-COUNT.                                                   
035400     DISPLAY "** " WS-CLEANUP-LABEL(WS-CLN-IDX) " **".                    
035500     DISPLAY WS-CLEANUP-COUNT(WS-CLN-IDX).                                
035600 990-EXIT.                                                                
035700     EXIT.                                                                
035800                                                                          
035900 1000-ABEND-RTN.                                                          
036000     WRITE SYSOUT-REC FROM ABEND-REC.                                     
036100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
036200     DISPLAY "*** ABNORMAL END OF JOB - MAPVAL ***" UPON CONSOLE.         
036300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
