000100******************************************************************        
000200* SBSCODE   -- SBS V2-TO-V3 BILLING CODE MAP RECORD                       
000300*                                                                         
000400*              ONE RECORD PER BILLING CODE COMING OFF THE V2/V3           
000500*              CROSSWALK EXTRACT.  RECORD IS FULLY UTILIZED -             
000600*              EVERY BYTE IS A NAMED FIELD, SO NO FILLER IS               
000700*              CARRIED (THIS IS THE EXTRACT VENDOR'S FIXED-WIDTH          
000800*              INTERFACE, NOT OURS TO PAD).                               
000900*                                                                         
001000*              COPIED INTO MAPENG ONLY.                                   
001100******************************************************************        
001200 01  SBS-MAP-REC.                                                         
001300     05  SBS-CODE                PIC X(15).                               
001400     05  SBS-DESCRIPTION         PIC X(80).                               
