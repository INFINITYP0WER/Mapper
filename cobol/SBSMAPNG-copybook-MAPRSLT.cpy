000100******************************************************************        
000200* MAPRSLT   -- SBS-TO-PRICE-LIST MAPPING RESULT RECORD                    
000300*                                                                         
000400*              ONE RECORD WRITTEN BY MAPENG FOR EVERY BILLING             
000500*              CODE READ.  READ BACK IN BY MAPVAL FOR THE                 
000600*              MANUAL-REVIEW PASS.  RECORD WIDTH IS OUR OWN               
000700*              CHOICE (NOT AN EXTERNAL INTERFACE) SO A FILLER             
000800*              PAD IS CARRIED TO A ROUND 250-BYTE RECORD, THE             
000900*              USUAL HOUSE PRACTICE OF LEAVING GROWING ROOM.              
001000*                                                                         
001100*              COPIED INTO MAPENG (WRITE) AND MAPVAL (READ).              
001200******************************************************************        
001300 01  MAP-RESULT-REC.                                                      
001400     05  MR-SBS-CODE             PIC X(15).                               
001500     05  MR-SBS-DESCRIPTION      PIC X(80).                               
001600     05  MR-MATCHED-CODE         PIC X(15).                               
001700     05  MR-MATCHED-DESC         PIC X(80).                               
001800     05  MR-SIMILARITY-SCORE     PIC 9V9(4).                              
001900*    NOTE - "MEDIUM CONFIDENCE (70-90%)" AND "VERY LOW                    
002000*    CONFIDENCE (<50%)" RUN ONE CHARACTER LONGER THAN THIS                
002100*    FIELD - THEY SHOW HERE WITH THE CLOSING PAREN CUT OFF,               
002200*    "...(70-90%" AND "...(<50%".  NOT WORTH A RECORD                     
002300*    LAYOUT CHANGE FOR A TRAILING PAREN, SEE MAPENG CHANGE LOG.           
002400     05  MR-CONFIDENCE           PIC X(25).                               
002500     05  MR-PRICE                PIC 9(7)V99.                             
002600     05  MR-ALT-MATCH-COUNT      PIC 9(2).                                
002700     05  MR-SECOND-BEST-SCORE    PIC 9V9(4).                              
002800     05  MR-HAS-SECOND-BEST      PIC X(1).                                
002900     05  FILLER                  PIC X(13).                               
