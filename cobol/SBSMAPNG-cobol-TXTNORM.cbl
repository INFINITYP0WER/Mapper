000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TXTNORM.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/11/96.                                                  
000700 DATE-COMPILED. 03/11/96.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          CALLED SUBROUTINE - CANONICALIZES A FREE-TEXT SERVICE          
001400*          DESCRIPTION FOR THE SBS MAPPING ENGINE (MAPENG) AND            
001500*          RETURNS ITS KEYWORD LIST FOR JACCARD SCORING IN                
001600*          SIMCALC.                                                       
001700*                                                                         
001800*          NORMALIZE  - LOWERCASE, BLANK OUT ANYTHING THAT IS NOT         
001900*                       A LOWERCASE LETTER, A DIGIT OR A SPACE,           
002000*                       SQUEEZE MULTIPLE SPACES DOWN TO ONE.              
002100*                                                                         
002200*          KEYWORDS   - SPLIT THE NORMALIZED TEXT ON SPACES,              
002300*                       DROP THE SHOP'S STOP-WORD LIST AND ANY            
002400*                       TOKEN OF LENGTH 2 OR LESS, DROP REPEATS           
002500*                       SO THE RESULT IS A KEYWORD SET.                   
002600*                                                                         
002700******************************************************************        
002800*CHANGE LOG.                                                              
002900*                                                                         
003000* 03/11/96  JS  0000  ORIGINAL PROGRAM FOR SBS MAPPING PROJECT            
003100* 04/02/96  JS  0007  STOP-WORD TABLE WAS MISSING "EACH"                  
003200* 11/19/96  JS  0014  KEYWORD TABLE OVERFLOW ON LONG DESCRIPTIONS         
003300*                     GOES QUIET NOW INSTEAD OF ABENDING - ONLY           
003400*                     THE FIRST 20 KEYWORDS ARE KEPT                      
003500* 06/05/97  RM  0021  TRAILING-SPACE TRIM WAS LEAVING ONE SPACE           
003600*                     BEHIND ON AN ALL-BLANK INPUT DESCRIPTION            
003700* 01/14/99  JS  0033  Y2K - NO DATE FIELDS IN THIS PROGRAM,               
003800*                     REVIEWED AND SIGNED OFF, NO CHANGE NEEDED           
003900* 08/09/01  RM  0040  DUPLICATE KEYWORDS WERE INFLATING THE UNION         
004000*                     COUNT ON THE JACCARD SIDE - NOW DE-DUPED            
004100*                     HERE INSTEAD OF IN SIMCALC                          
004200* 02/27/03  KT  0048  STOP-WORD COMPARE WAS CASE SENSITIVE, NO            
004300*                     EFFECT TODAY SINCE INPUT IS LOWERCASED              
004400*                     FIRST, LEFT AS-IS FOR THE NEXT PERSON               
004500* 05/14/04  KT  0052  REWORKED THE BLANK-OUT AND SQUEEZE PASSES TO        
004600*                     GO THROUGH TABLE VIEWS OF THE WORK FIELDS           
004700*                     INSTEAD OF REFERENCE MODIFICATION - MATCHES         
004800*                     THE TABLE STYLE THE CODE-SIM WORK USES              
004900*                                                                         
005000******************************************************************        
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-390.                                                
005400 OBJECT-COMPUTER. IBM-390.                                                
005500                                                                          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800                                                                          
005900 WORKING-STORAGE SECTION.                                                 
006000 01  MISC-FIELDS.                                                         
006100     05  WS-CHAR                 PIC X(1).                                
006200     05  WS-PREV-WAS-SPACE       PIC X(1) VALUE "Y".                      
006300         88 PREV-WAS-SPACE       VALUE "Y".                               
006400     05  WS-OUT-LTH              PIC S9(4) COMP VALUE 0.                  
006500     05  WS-I                    PIC S9(4) COMP.                          
006600     05  WS-PTR                  PIC S9(4) COMP.                          
006700     05  WS-TOKEN                PIC X(20).                               
006800     05  WS-TOKEN-LTH            PIC S9(4) COMP.                          
006900                                                                          
007000*    WORK TEXT AND ITS SQUEEZED-DOWN RESULT, EACH WITH A CHARACTER        
007100*    TABLE VIEW REDEFINED OVER IT SO THE SCAN PARAGRAPHS CAN WALK         
007200*    THEM WITH A SUBSCRIPT INSTEAD OF REFERENCE MODIFICATION.             
007300 01  WS-WORK-TEXT                PIC X(80).                               
007400 01  WS-WORK-TEXT-TBL REDEFINES WS-WORK-TEXT.                             
007500     05  WS-WORK-CHAR            PIC X(1) OCCURS 80 TIMES                 
007600                                  INDEXED BY WORK-IDX.                    
007700 01  WS-CLEAN-TEXT               PIC X(80).                               
007800 01  WS-CLEAN-TEXT-TBL REDEFINES WS-CLEAN-TEXT.                           
007900     05  WS-CLEAN-CHAR           PIC X(1) OCCURS 80 TIMES                 
008000                                  INDEXED BY CLEAN-IDX.                   
008100                                                                          
008200*    STOP-WORD TABLE, LOADED FROM ONE VALUE STRING AND REDEFINED          
008300*    AS AN OCCURS TABLE - THE USUAL WAY THIS SHOP BUILDS A SMALL          
008400*    CONSTANT TABLE WITHOUT A TABLE-LOAD FILE.                            
008500 01  WS-STOPWORD-LIST-V          PIC X(154) VALUE                         
008600     "THE        AND        OR         OF         IN      "               
008700-    "   FOR        WITH       WITHOUT    PER        EACH "               
008800-    "      INCLUDING  EXCLUDING  CODE       SERVICE".                    
008900 01  WS-STOPWORD-TABLE REDEFINES WS-STOPWORD-LIST-V.                      
009000     05  WS-STOPWORD             PIC X(11) OCCURS 14 TIMES                
009100                                  INDEXED BY STOP-IDX.                    
009200 01  WS-STOPWORD-CNT             PIC S9(4) COMP VALUE 14.                 
009300 01  WS-STOPWORD-FOUND-SW        PIC X(1).                                
009400     88 STOPWORD-FOUND           VALUE "Y".                               
009500                                                                          
009600 01  WS-DUP-FOUND-SW             PIC X(1).                                
009700     88 DUPLICATE-FOUND          VALUE "Y".                               
009800 01  WS-J                        PIC S9(4) COMP.                          
009900                                                                          
010000 LINKAGE SECTION.                                                         
010100 01  TN-INPUT-TEXT               PIC X(80).                               
010200 01  TN-NORMALIZED-TEXT          PIC X(80).                               
010300 01  TN-KEYWORD-TABLE.                                                    
010400     05  TN-KEYWORD              PIC X(20) OCCURS 20 TIMES                
010500                                  INDEXED BY TN-KW-IDX.                   
010600 01  TN-KEYWORD-COUNT            PIC S9(4) COMP.                          
010700 01  TN-RETURN-CODE              PIC S9(4) COMP.                          
010800                                                                          
010900 PROCEDURE DIVISION USING TN-INPUT-TEXT, TN-NORMALIZED-TEXT,              
011000         TN-KEYWORD-TABLE, TN-KEYWORD-COUNT, TN-RETURN-CODE.              
011100     MOVE ZERO TO TN-RETURN-CODE, TN-KEYWORD-COUNT.                       
011200     MOVE SPACES TO TN-NORMALIZED-TEXT, TN-KEYWORD-TABLE.                 
011300     PERFORM 100-NORMALIZE-TEXT THRU 100-EXIT.                            
011400     PERFORM 200-EXTRACT-KEYWORDS THRU 200-EXIT.                          
011500     GOBACK.                                                              
011600                                                                          
011700 100-NORMALIZE-TEXT.                                                      
011800     MOVE TN-INPUT-TEXT TO WS-WORK-TEXT.                                  
011900     INSPECT WS-WORK-TEXT CONVERTING                                      
012000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
012100         "abcdefghijklmnopqrstuvwxyz".                                    
012200                                                                          
012300     PERFORM 110-BLANK-BAD-CHARS THRU 110-EXIT                            
012400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 80.                        
012500                                                                          
012600     MOVE SPACES TO WS-CLEAN-TEXT.                                        
012700     MOVE "Y" TO WS-PREV-WAS-SPACE.                                       
012800     MOVE 0 TO WS-OUT-LTH.                                                
012900     PERFORM 120-SQUEEZE-SPACES THRU 120-EXIT                             
013000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 80.                        
013100                                                                          
013200*    A TRAILING SPACE GETS CARRIED OVER WHEN THE LAST REAL                
013300*    CHARACTER WAS FOLLOWED BY BLANKS - BACK IT OUT.                      
013400     IF WS-OUT-LTH > 0 AND WS-CLEAN-CHAR(WS-OUT-LTH) = SPACE              
013500         SUBTRACT 1 FROM WS-OUT-LTH                                       
013600     END-IF.                                                              
013700                                                                          
013800     MOVE WS-CLEAN-TEXT TO TN-NORMALIZED-TEXT.                            
013900 100-EXIT.                                                                
014000     EXIT.                                                                
014100                                                                          
014200*    BLANK OUT ANYTHING THAT IS NOT A LOWERCASE LETTER, A DIGIT           
014300*    OR A SPACE.                                                          
014400 110-BLANK-BAD-CHARS.                                                     
014500     SET WORK-IDX TO WS-I.                                                
014600     MOVE WS-WORK-CHAR(WORK-IDX) TO WS-CHAR.                              
014700     IF WS-CHAR IS NOT ALPHABETIC-LOWER AND                               
014800        WS-CHAR IS NOT NUMERIC AND                                        
014900        WS-CHAR NOT = SPACE                                               
015000         MOVE SPACE TO WS-WORK-CHAR(WORK-IDX)                             
015100     END-IF.                                                              
015200 110-EXIT.                                                                
015300     EXIT.                                                                
015400                                                                          
015500*    SQUEEZE RUNS OF SPACES DOWN TO ONE AND DROP LEADING SPACES           
015600*    AS THE OUTPUT IS BUILT, LEAVING A LEFT-JUSTIFIED RESULT.             
015700 120-SQUEEZE-SPACES.                                                      
015800     SET WORK-IDX TO WS-I.                                                
015900     MOVE WS-WORK-CHAR(WORK-IDX) TO WS-CHAR.                              
016000     IF WS-CHAR = SPACE                                                   
016100         IF NOT PREV-WAS-SPACE                                            
016200             ADD 1 TO WS-OUT-LTH                                          
016300             SET CLEAN-IDX TO WS-OUT-LTH                                  
016400             MOVE SPACE TO WS-CLEAN-CHAR(CLEAN-IDX)                       
016500         END-IF                                                           
016600         MOVE "Y" TO WS-PREV-WAS-SPACE                                    
016700     ELSE                                                                 
016800         ADD 1 TO WS-OUT-LTH                                              
016900         SET CLEAN-IDX TO WS-OUT-LTH                                      
017000         MOVE WS-CHAR TO WS-CLEAN-CHAR(CLEAN-IDX)                         
017100         MOVE "N" TO WS-PREV-WAS-SPACE                                    
017200     END-IF.                                                              
017300 120-EXIT.                                                                
017400     EXIT.                                                                
017500                                                                          
017600 200-EXTRACT-KEYWORDS.                                                    
017700     MOVE 1 TO WS-PTR.                                                    
017800     PERFORM 210-UNSTRING-ONE-TOKEN THRU 210-EXIT                         
017900         UNTIL WS-PTR > 80 OR TN-KEYWORD-COUNT >= 20.                     
018000 200-EXIT.                                                                
018100     EXIT.                                                                
018200                                                                          
018300 210-UNSTRING-ONE-TOKEN.                                                  
018400     MOVE SPACES TO WS-TOKEN.                                             
018500     UNSTRING TN-NORMALIZED-TEXT DELIMITED BY ALL SPACE                   
018600         INTO WS-TOKEN                                                    
018700         WITH POINTER WS-PTR                                              
018800     END-UNSTRING.                                                        
018900     PERFORM 250-TEST-AND-KEEP-TOKEN THRU 250-EXIT.                       
019000 210-EXIT.                                                                
019100     EXIT.                                                                
019200                                                                          
019300 250-TEST-AND-KEEP-TOKEN.                                                 
019400     PERFORM 260-FIND-TOKEN-LENGTH THRU 260-EXIT                          
019500         VARYING WS-TOKEN-LTH FROM 20 BY -1                               
019600             UNTIL WS-TOKEN-LTH = 0                                       
019700                OR WS-TOKEN(WS-TOKEN-LTH:1) NOT = SPACE.                  
019800     IF WS-TOKEN-LTH <= 2                                                 
019900         GO TO 250-EXIT.                                                  
020000                                                                          
020100     MOVE "N" TO WS-STOPWORD-FOUND-SW.                                    
020200     SEARCH WS-STOPWORD VARYING STOP-IDX                                  
020300         AT END                                                           
020400             CONTINUE                                                     
020500         WHEN WS-STOPWORD(STOP-IDX) = WS-TOKEN(1:11)                      
020600             MOVE "Y" TO WS-STOPWORD-FOUND-SW                             
020700     END-SEARCH.                                                          
020800     IF STOPWORD-FOUND                                                    
020900         GO TO 250-EXIT.                                                  
021000                                                                          
021100     MOVE "N" TO WS-DUP-FOUND-SW.                                         
021200     PERFORM 270-CHECK-ONE-KEYWORD THRU 270-EXIT                          
021300         VARYING WS-J FROM 1 BY 1                                         
021400             UNTIL WS-J > TN-KEYWORD-COUNT.                               
021500     IF DUPLICATE-FOUND                                                   
021600         GO TO 250-EXIT.                                                  
021700                                                                          
021800     ADD 1 TO TN-KEYWORD-COUNT.                                           
021900     MOVE WS-TOKEN TO TN-KEYWORD(TN-KEYWORD-COUNT).                       
022000 250-EXIT.                                                                
022100     EXIT.                                                                
022200                                                                          
022300 260-FIND-TOKEN-LENGTH.                                                   
022400     CONTINUE.                                                            
022500 260-EXIT.                                                                
022600     EXIT.                                                                
022700                                                                          
022800 270-CHECK-ONE-KEYWORD.                                                   
022900     IF TN-KEYWORD(WS-J) = WS-TOKEN                                       
023000         MOVE "Y" TO WS-DUP-FOUND-SW                                      
023100     END-IF.                                                              
023200 270-EXIT.                                                                
023300     EXIT.                                                                
